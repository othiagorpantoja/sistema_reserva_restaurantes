000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. RELDISP.                                             
000300 AUTHOR. J.K. KUBOTA.                                             
000400 INSTALLATION. REST. BOA MESA LTDA - CPD.                         
000500 DATE-WRITTEN. 18/09/89.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO RESTRITO AO DEPTO DE RESERVAS.                     
000800***************************************************************** 
000900*    REST. BOA MESA LTDA  -  CENTRO DE PROCESS. DE DADOS        * 
001000*    ANALISTA       : J.K. KUBOTA                               * 
001100*    PROGRAMADOR(A) : J.K. KUBOTA                                *
001200*    FINALIDADE     : RELATORIO DE DISPONIBILIDADE DE MESAS      *
001300*                     POR DIA - PARA CADA PAR MESA/DATA          *
001400*                     INFORMADO, CONTA AS RESERVAS ATIVAS        *
001500*                     (PENDING/CONFIRMED) DAQUELE DIA E CALCULA  *
001600*                     A TAXA DE OCUPACAO, AS VAGAS LIVRES E O    *
001700*                     INDICADOR DE MESA TOTALMENTE LOTADA.       *
001800***************************************************************** 
001900*    VRS      DATA          DESCRICAO                      AUTOR  
002000*    1.0   18/09/1989  IMPLANTACAO INICIAL DO RELATORIO      JKK  
002100*                      DE DISPONIBILIDADE POR MESA/DIA            
002200*    1.1   14/11/1990  TAXA DE OCUPACAO PASSA A SER CALC.     MSF 
002300*                      COM 4 CASAS DECIMAIS (SOL-0210)            
002400*    1.2   30/01/1993  INCLUIDO INDICADOR DE MESA TOTALMENTE  RPN 
002500*                      LOTADA (12 OU MAIS RESERVAS NO DIA)        
002600*    1.3   19/08/1996  CAPACIDADE FIXA DO DIA PASSA DE 10     JKK 
002700*                      PARA 12 HORARIOS (AMPLIACAO DO             
002800*                      HORARIO DE FUNCIONAMENTO DA CASA)          
002900*    1.4   22/10/1998  AJUSTE ANO 2000 - JANELA DE SECULO     VLT 
003000*                      NA DATA DE SISTEMA (40=20XX/41+=19XX)      
003100*    1.5   09/02/1999  TESTE FINAL DO AJUSTE DO ANO 2000 -    VLT 
003200*                      OK EM PRODUCAO (SOL-0877)                  
003300*    1.6   20/07/2001  PASSA A CONTAR SOMENTE AS RESERVAS     VLT 
003400*                      PENDING E CONFIRMED NO DIA, IGNORANDO      
003500*                      CANCELLED/COMPLETED/NO-SHOW (SOL-0901)     
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER. IBM-PC.                                         
003900 OBJECT-COMPUTER. IBM-PC.                                         
004000 SPECIAL-NAMES.                                                   
004100     UPSI-0 ON STATUS IS WS-IMPRIME-RASTRO                        
004200            OFF STATUS IS WS-SEM-RASTRO.                          
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500     SELECT RESVCAD ASSIGN TO "RESVCAD"                           
004600         ORGANIZATION IS SEQUENTIAL                               
004700         ACCESS MODE IS SEQUENTIAL                                
004800         FILE STATUS IS ST-RESV.                                  
004900     SELECT PEDDISP ASSIGN TO "PEDDISP"                           
005000         ORGANIZATION IS SEQUENTIAL                               
005100         ACCESS MODE IS SEQUENTIAL                                
005200         FILE STATUS IS ST-PEDD.                                  
005300     SELECT DISPOUT ASSIGN TO "DISPOUT"                           
005400         ORGANIZATION IS LINE SEQUENTIAL                          
005500         FILE STATUS IS ST-DISP.                                  
005600 DATA DIVISION.                                                   
005700 FILE SECTION.                                                    
005800 FD  RESVCAD                                                      
005900     LABEL RECORDS ARE STANDARD                                   
006000     RECORD CONTAINS 797 CHARACTERS.                              
006100 01  REG-RESERVA.                                                 
006200*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
006300     05  RES-ID               PIC X(36).                          
006400*    CAMPO PARA O CODIGO DA MESA.                                 
006500     05  RES-COD-MESA         PIC X(10).                          
006600*    CAMPO PARA O NOME DO CLIENTE.                                
006700     05  RES-NOME-CLIENTE     PIC X(100).                         
006800*    CAMPO PARA O E-MAIL DO CLIENTE.                              
006900     05  RES-EMAIL-CLIENTE    PIC X(100).                         
007000*    CAMPO PARA O TELEFONE DO CLIENTE.                            
007100     05  RES-FONE-CLIENTE     PIC X(20).                          
007200*    CAMPO PARA A OBSERVACAO DO PEDIDO.                           
007300     05  RES-OBSERVACAO       PIC X(500).                         
007400*    CAMPO PARA UMA DATA (AAAAMMDD).                              
007500     05  RES-DATA             PIC 9(08).                          
007600     05  RES-DATA-R REDEFINES RES-DATA.                           
007700*    CAMPO PARA UMA DATA (AAAAMMDD).                              
007800         10  RES-DATA-AAAA    PIC 9(04).                          
007900*    CAMPO PARA UMA DATA (AAAAMMDD).                              
008000         10  RES-DATA-MM      PIC 9(02).                          
008100*    CAMPO PARA UMA DATA (AAAAMMDD).                              
008200         10  RES-DATA-DD      PIC 9(02).                          
008300*    CAMPO PARA UM HORARIO (HHMM).                                
008400     05  RES-HORA             PIC 9(04).                          
008500     05  RES-HORA-R REDEFINES RES-HORA.                           
008600*    CAMPO PARA UM HORARIO (HHMM).                                
008700         10  RES-HORA-HH      PIC 9(02).                          
008800*    CAMPO PARA UM HORARIO (HHMM).                                
008900         10  RES-HORA-MI      PIC 9(02).                          
009000*    CAMPO PARA A DURACAO EM MINUTOS.                             
009100     05  RES-DURACAO-MIN      PIC 9(03).                          
009200*    CAMPO PARA UMA QUANTIDADE/CONTADOR.                          
009300     05  RES-QTD-PESSOAS      PIC 9(02).                          
009400*    CAMPO PARA UM CODIGO DE SITUACAO.                            
009500     05  RES-SITUACAO         PIC X(09).                          
009600     05  FILLER               PIC X(05).                          
009700*                                                                 
009800 FD  PEDDISP                                                      
009900     LABEL RECORDS ARE STANDARD                                   
010000     RECORD CONTAINS 20 CHARACTERS.                               
010100 01  REG-PEDIDO-DISP.                                             
010200*    CAMPO PARA O CODIGO DA MESA.                                 
010300     05  PDS-COD-MESA         PIC X(10).                          
010400*    CAMPO PARA UMA DATA (AAAAMMDD).                              
010500     05  PDS-DATA             PIC 9(08).                          
010600     05  PDS-DATA-R REDEFINES PDS-DATA.                           
010700*    CAMPO PARA UMA DATA (AAAAMMDD).                              
010800         10  PDS-DATA-AAAA    PIC 9(04).                          
010900*    CAMPO PARA UMA DATA (AAAAMMDD).                              
011000         10  PDS-DATA-MM      PIC 9(02).                          
011100*    CAMPO PARA UMA DATA (AAAAMMDD).                              
011200         10  PDS-DATA-DD      PIC 9(02).                          
011300     05  FILLER               PIC X(02).                          
011400*                                                                 
011500 FD  DISPOUT                                                      
011600     LABEL RECORDS ARE OMITTED                                    
011700     RECORD CONTAINS 30 CHARACTERS.                               
011800 01  REG-DISPONIBILIDADE.                                         
011900*    CAMPO PARA O CODIGO DA MESA.                                 
012000     05  DSP-COD-MESA         PIC X(10).                          
012100*    CAMPO PARA UMA DATA (AAAAMMDD).                              
012200     05  DSP-DATA             PIC 9(08).                          
012300*    CAMPO PARA UM TOTAL DE CONTROLE.                             
012400     05  DSP-TOTAL-RESERVAS   PIC 9(02).                          
012500*    CAMPO PARA O CODIGO DA ACAO SOLICITADA.                      
012600     05  DSP-TX-OCUPACAO      PIC 9(01)V9(04) COMP-3.             
012700     05  DSP-VAGAS-LIVRES     PIC 9(02).                          
012800     05  DSP-LOTADA           PIC X(01).                          
012900     05  FILLER               PIC X(04).                          
013000 WORKING-STORAGE SECTION.                                         
013100*                                                                 
013200*    CHAVES DE FIM-DE-ARQUIVO E STATUS DE E/S                     
013300*                                                                 
013400*    CAMPO PARA UM CODIGO DE SITUACAO.                            
013500 01  WS-STATUS-ARQUIVOS.                                          
013600*    CAMPO PARA UM CODIGO DE SITUACAO.                            
013700     05  ST-RESV              PIC X(02).                          
013800         88  RESV-OK          VALUE "00".                         
013900*    CAMPO PARA UM CODIGO DE SITUACAO.                            
014000     05  ST-PEDD              PIC X(02).                          
014100         88  PEDD-OK          VALUE "00".                         
014200*    CAMPO PARA UM CODIGO DE SITUACAO.                            
014300     05  ST-DISP              PIC X(02).                          
014400         88  DISP-OK          VALUE "00".                         
014500     05  FILLER               PIC X(02).                          
014600*                                                                 
014700 01  WS-CHAVES-FIM.                                               
014800     05  WS-FIM-RESV          PIC X(01)  VALUE "N".               
014900         88  NAO-HA-MAIS-RESERVAS      VALUE "S".                 
015000     05  WS-FIM-PEDD          PIC X(01)  VALUE "N".               
015100         88  NAO-HA-MAIS-PEDIDOS-DISP  VALUE "S".                 
015200     05  FILLER               PIC X(04).                          
015300*                                                                 
015400*    CONTADORES E SUBSCRITOS - TODOS BINARIOS (SOL-0210)          
015500*                                                                 
015600 77  WS-QTD-RESV              PIC 9(05) COMP   VALUE ZERO.        
015700 77  WS-QTD-PARES-LIDOS       PIC 9(05) COMP   VALUE ZERO.        
015800 77  WS-TOT-RESV-DIA          PIC 9(03) COMP   VALUE ZERO.        
015900 77  WS-CAPACIDADE-DIA        PIC 9(02) COMP   VALUE 12.          
016000 77  WS-VAGAS-CALC            PIC S9(03) COMP  VALUE ZERO.        
016100*                                                                 
016200*    TABELA DE RESERVAS EM MEMORIA (CARREGADA DE RESVCAD) -       
016300*    RELDISP NAO REGRAVA RESVCAD, SOMENTE LE PARA CONTAGEM.       
016400*                                                                 
016500 01  WS-RESV-TAB.                                                 
016600     05  WS-RESV-ITEM  OCCURS 500 TIMES INDEXED BY WS-RESV-X.     
016700*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
016800         10  WS-R-ID           PIC X(36).                         
016900*    CAMPO PARA O CODIGO DA MESA.                                 
017000         10  WS-R-COD-MESA     PIC X(10).                         
017100*    CAMPO PARA O NOME DO CLIENTE.                                
017200         10  WS-R-NOME         PIC X(100).                        
017300*    CAMPO PARA O E-MAIL DO CLIENTE.                              
017400         10  WS-R-EMAIL        PIC X(100).                        
017500*    CAMPO PARA O TELEFONE DO CLIENTE.                            
017600         10  WS-R-FONE         PIC X(20).                         
017700*    CAMPO PARA A OBSERVACAO DO PEDIDO.                           
017800         10  WS-R-OBS          PIC X(500).                        
017900*    CAMPO PARA UMA DATA (AAAAMMDD).                              
018000         10  WS-R-DATA         PIC 9(08).                         
018100*    CAMPO PARA UM HORARIO (HHMM).                                
018200         10  WS-R-HORA         PIC 9(04).                         
018300*    CAMPO PARA A DURACAO EM MINUTOS.                             
018400         10  WS-R-DURACAO      PIC 9(03).                         
018500*    CAMPO PARA UMA QUANTIDADE/CONTADOR.                          
018600         10  WS-R-QTD          PIC 9(02).                         
018700*    CAMPO PARA UM CODIGO DE SITUACAO.                            
018800         10  WS-R-SITUACAO     PIC X(09).                         
018900             88  RESV-CONTA-DISP  VALUES "PENDING" "CONFIRMED".   
019000         10  FILLER            PIC X(05).                         
019100*                                                                 
019200*    JANELA DE SECULO E DATA DE SISTEMA (AJUSTE ANO 2000) -       
019300*    RESERVADA PARA USO FUTURO SE O PROGRAMA PASSAR A             
019400*    VALIDAR A DATA DO PEDIDO DE RELATORIO CONTRA A DATA ATUAL.   
019500*                                                                 
019600*    CAMPO PARA UMA DATA (AAAAMMDD).                              
019700 01  WS-DATA-SISTEMA.                                             
019800     05  WS-DS-AA             PIC 9(02).                          
019900     05  WS-DS-MM             PIC 9(02).                          
020000     05  WS-DS-DD             PIC 9(02).                          
020100     05  FILLER               PIC X(02).                          
020200 77  WS-SECULO                PIC 9(02) COMP   VALUE ZERO.        
020300*                                                                 
020400 01  WS-INDICADORES.                                              
020500     05  WS-TRACO              PIC X(01).                         
020600         88  WS-IMPRIME-RASTRO VALUE "1".                         
020700         88  WS-SEM-RASTRO     VALUE "0".                         
020800     05  FILLER                PIC X(01).                         
020900 PROCEDURE DIVISION.                                              
021000*                                                                 
021100*    ROTINA DE APOIO DO LOTE.                                     
021200 0000-PRINCIPAL.                                                  
021300*    ACIONA A ROTINA INDICADA.                                    
021400     PERFORM 0100-ABRIR-ARQUIVOS                                  
021500*    ACIONA A ROTINA INDICADA.                                    
021600     PERFORM 0200-CARREGA-RESERVAS                                
021700*    ACIONA A ROTINA INDICADA.                                    
021800     PERFORM 0300-LER-PEDIDO-DISP                                 
021900*    ACIONA A ROTINA INDICADA.                                    
022000     PERFORM 0400-PROCESSA-PEDIDO-DISP                            
022100         UNTIL NAO-HA-MAIS-PEDIDOS-DISP                           
022200*    ACIONA A ROTINA INDICADA.                                    
022300     PERFORM 0900-IMPRIME-TOTAIS-DISP                             
022400*    ACIONA A ROTINA INDICADA.                                    
022500     PERFORM 0150-FECHAR-ARQUIVOS                                 
022600*    ENCERRA O PROCESSAMENTO DO LOTE.                             
022700     STOP RUN.                                                    
022800*                                                                 
022900*    ABRE OS ARQUIVOS DO LOTE.                                    
023000 0100-ABRIR-ARQUIVOS.                                             
023100*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
023200     OPEN INPUT  RESVCAD                                          
023300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
023400     IF NOT RESV-OK                                               
023500*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
023600        DISPLAY "RELDISP - ERRO ABERTURA RESVCAD " ST-RESV        
023700*    ENCERRA O PROCESSAMENTO DO LOTE.                             
023800        STOP RUN                                                  
023900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
024000     END-IF                                                       
024100*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
024200     OPEN INPUT  PEDDISP                                          
024300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
024400     IF NOT PEDD-OK                                               
024500*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
024600        DISPLAY "RELDISP - ERRO ABERTURA PEDDISP " ST-PEDD        
024700*    ENCERRA O PROCESSAMENTO DO LOTE.                             
024800        STOP RUN                                                  
024900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
025000     END-IF                                                       
025100*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
025200     OPEN OUTPUT DISPOUT.                                         
025300*                                                                 
025400*    FECHA OS ARQUIVOS DO LOTE.                                   
025500 0150-FECHAR-ARQUIVOS.                                            
025600*    FECHA O ARQUIVO AO TERMINO DO LOTE.                          
025700     CLOSE RESVCAD PEDDISP DISPOUT.                               
025800*                                                                 
025900*    CARGA DA RESERVATION-MASTER EM MEMORIA (SOMENTE LEITURA -    
026000*    RELDISP NUNCA REGRAVA RESVCAD, DIFERENTE DO RESLOTE).        
026100*                                                                 
026200*    CARREGA A TABELA EM MEMORIA.                                 
026300 0200-CARREGA-RESERVAS.                                           
026400*    CARREGA WS-QTD-RESV COM UM VALOR/LITERAL FIXO.               
026500     MOVE ZERO TO WS-QTD-RESV                                     
026600*    ACIONA A ROTINA INDICADA.                                    
026700     PERFORM 0210-LER-RESERVA                                     
026800*    ACIONA A ROTINA INDICADA.                                    
026900     PERFORM 0220-GUARDA-RESERVA                                  
027000         UNTIL NAO-HA-MAIS-RESERVAS.                              
027100*                                                                 
027200*    LE O PROXIMO REGISTRO.                                       
027300 0210-LER-RESERVA.                                                
027400*    LE O PROXIMO REGISTRO DE ENTRADA.                            
027500     READ RESVCAD                                                 
027600*    TRATAMENTO DE FIM-DE-ARQUIVO DESTE COMANDO.                  
027700        AT END MOVE "S" TO WS-FIM-RESV                            
027800*    FIM DA LEITURA ACIMA.                                        
027900     END-READ.                                                    
028000*                                                                 
028100*    ROTINA DE APOIO DO LOTE.                                     
028200 0220-GUARDA-RESERVA.                                             
028300*    ACUMULA WS-QTD-RESV NESTE PASSO DO LOTE.                     
028400     ADD 1 TO WS-QTD-RESV                                         
028500*    POSICIONA WS-RESV-X PARA ESTE PASSO.                         
028600     SET WS-RESV-X TO WS-QTD-RESV                                 
028700*    ATUALIZA WS-R-ID COM O CONTEUDO DE RES-ID.                   
028800     MOVE RES-ID            TO WS-R-ID(WS-RESV-X)                 
028900*    ATUALIZA WS-R-COD-MESA COM O CONTEUDO DE RES-COD-MESA.       
029000     MOVE RES-COD-MESA      TO WS-R-COD-MESA(WS-RESV-X)           
029100*    ATUALIZA WS-R-NOME COM O CONTEUDO DE RES-NOME-CLIENTE.       
029200     MOVE RES-NOME-CLIENTE  TO WS-R-NOME(WS-RESV-X)               
029300*    ATUALIZA WS-R-EMAIL COM O CONTEUDO DE RES-EMAIL-CLIENTE.     
029400     MOVE RES-EMAIL-CLIENTE TO WS-R-EMAIL(WS-RESV-X)              
029500*    ATUALIZA WS-R-FONE COM O CONTEUDO DE RES-FONE-CLIENTE.       
029600     MOVE RES-FONE-CLIENTE  TO WS-R-FONE(WS-RESV-X)               
029700*    ATUALIZA WS-R-OBS COM O CONTEUDO DE RES-OBSERVACAO.          
029800     MOVE RES-OBSERVACAO    TO WS-R-OBS(WS-RESV-X)                
029900*    ATUALIZA WS-R-DATA COM O CONTEUDO DE RES-DATA.               
030000     MOVE RES-DATA          TO WS-R-DATA(WS-RESV-X)               
030100*    ATUALIZA WS-R-HORA COM O CONTEUDO DE RES-HORA.               
030200     MOVE RES-HORA          TO WS-R-HORA(WS-RESV-X)               
030300*    ATUALIZA WS-R-DURACAO COM O CONTEUDO DE RES-DURACAO-MIN.     
030400     MOVE RES-DURACAO-MIN   TO WS-R-DURACAO(WS-RESV-X)            
030500*    ATUALIZA WS-R-QTD COM O CONTEUDO DE RES-QTD-PESSOAS.         
030600     MOVE RES-QTD-PESSOAS   TO WS-R-QTD(WS-RESV-X)                
030700*    ATUALIZA WS-R-SITUACAO COM O CONTEUDO DE RES-SITUACAO.       
030800     MOVE RES-SITUACAO      TO WS-R-SITUACAO(WS-RESV-X)           
030900*    ACIONA A ROTINA INDICADA.                                    
031000     PERFORM 0210-LER-RESERVA.                                    
031100*                                                                 
031200*    LE O PROXIMO REGISTRO.                                       
031300 0300-LER-PEDIDO-DISP.                                            
031400*    LE O PROXIMO REGISTRO DE ENTRADA.                            
031500     READ PEDDISP                                                 
031600*    TRATAMENTO DE FIM-DE-ARQUIVO DESTE COMANDO.                  
031700        AT END MOVE "S" TO WS-FIM-PEDD                            
031800*    FIM DA LEITURA ACIMA.                                        
031900     END-READ.                                                    
032000*                                                                 
032100*    PARA CADA PAR MESA/DATA PEDIDO, CONTA AS RESERVAS ATIVAS     
032200*    DAQUELE DIA E MONTA A LINHA DE DISPONIBILIDADE (SOL-0901).   
032300*                                                                 
032400*    PROCESSA UM PEDIDO DO LOTE.                                  
032500 0400-PROCESSA-PEDIDO-DISP.                                       
032600*    ACIONA A ROTINA INDICADA.                                    
032700     PERFORM 0500-CONTA-RESERVAS-DIA                              
032800*    ACIONA A ROTINA INDICADA.                                    
032900     PERFORM 0600-MONTA-LINHA-DISPONIBILIDADE                     
033000*    ACUMULA WS-QTD-PARES-LIDOS NESTE PASSO DO LOTE.              
033100     ADD 1 TO WS-QTD-PARES-LIDOS                                  
033200*    ACIONA A ROTINA INDICADA.                                    
033300     PERFORM 0300-LER-PEDIDO-DISP.                                
033400*                                                                 
033500*    CONTA AS RESERVAS DO DIA.                                    
033600 0500-CONTA-RESERVAS-DIA.                                         
033700*    CARREGA WS-TOT-RESV-DIA COM UM VALOR/LITERAL FIXO.           
033800     MOVE ZERO TO WS-TOT-RESV-DIA                                 
033900*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
034000     IF WS-QTD-RESV = ZERO                                        
034100*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
034200        GO TO 0500-EXIT                                           
034300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
034400     END-IF                                                       
034500*    ACIONA A ROTINA INDICADA.                                    
034600     PERFORM 0510-CONTA-UMA-RESERVA                               
034700         VARYING WS-RESV-X FROM 1 BY 1                            
034800         UNTIL WS-RESV-X > WS-QTD-RESV.                           
034900*    ROTINA DE APOIO DO LOTE.                                     
035000 0500-EXIT.                                                       
035100*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
035200     EXIT.                                                        
035300*                                                                 
035400*    CONTA AS RESERVAS DO DIA.                                    
035500 0510-CONTA-UMA-RESERVA.                                          
035600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
035700     IF WS-R-COD-MESA(WS-RESV-X) = PDS-COD-MESA                   
035800        AND WS-R-DATA(WS-RESV-X)   = PDS-DATA                     
035900        AND RESV-CONTA-DISP(WS-RESV-X)                            
036000*    ACUMULA WS-TOT-RESV-DIA NESTE PASSO DO LOTE.                 
036100        ADD 1 TO WS-TOT-RESV-DIA                                  
036200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
036300     END-IF.                                                      
036400*                                                                 
036500*    CALCULA TAXA DE OCUPACAO (4 CASAS DECIMAIS, SOL-0210),       
036600*    VAGAS LIVRES E O INDICADOR DE MESA TOTALMENTE LOTADA         
036700*    (CAPACIDADE FIXA DE 12 HORARIOS/DIA, SOL-0901).              
036800*                                                                 
036900*    MONTA UM REGISTRO DE SAIDA.                                  
037000 0600-MONTA-LINHA-DISPONIBILIDADE.                                
037100*    ATUALIZA DSP-COD-MESA COM O CONTEUDO DE PDS-COD-MESA.        
037200     MOVE PDS-COD-MESA       TO DSP-COD-MESA                      
037300*    ATUALIZA DSP-DATA COM O CONTEUDO DE PDS-DATA.                
037400     MOVE PDS-DATA           TO DSP-DATA                          
037500*    ATUALIZA DSP-TOTAL-RESERVAS COM O CONTEUDO DE WS-TOT-RESV-   
037600*    DIA.                                                         
037700     MOVE WS-TOT-RESV-DIA    TO DSP-TOTAL-RESERVAS                
037800*    CALCULA O VALOR DE DSP-TX-OCUPACAO.                          
037900     COMPUTE DSP-TX-OCUPACAO ROUNDED =                            
038000             WS-TOT-RESV-DIA / WS-CAPACIDADE-DIA                  
038100*    CALCULA O VALOR DE WS-VAGAS-CALC.                            
038200     COMPUTE WS-VAGAS-CALC = WS-CAPACIDADE-DIA - WS-TOT-RESV-DIA  
038300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
038400     IF WS-VAGAS-CALC < ZERO                                      
038500*    CARREGA WS-VAGAS-CALC COM UM VALOR/LITERAL FIXO.             
038600        MOVE ZERO TO WS-VAGAS-CALC                                
038700*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
038800     END-IF                                                       
038900*    ATUALIZA DSP-VAGAS-LIVRES COM O CONTEUDO DE WS-VAGAS-CALC.   
039000     MOVE WS-VAGAS-CALC      TO DSP-VAGAS-LIVRES                  
039100*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
039200     IF WS-TOT-RESV-DIA >= WS-CAPACIDADE-DIA                      
039300*    CARREGA DSP-LOTADA COM UM VALOR/LITERAL FIXO.                
039400        MOVE "Y" TO DSP-LOTADA                                    
039500*    CAMINHO ALTERNATIVO DA CONDICAO ACIMA.                       
039600     ELSE                                                         
039700*    CARREGA DSP-LOTADA COM UM VALOR/LITERAL FIXO.                
039800        MOVE "N" TO DSP-LOTADA                                    
039900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
040000     END-IF                                                       
040100*    GRAVA REG-DISPONIBILIDADE NO ARQUIVO DE SAIDA.               
040200     WRITE REG-DISPONIBILIDADE                                    
040300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
040400     IF WS-IMPRIME-RASTRO                                         
040500*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
040600        DISPLAY "RELDISP - MESA " PDS-COD-MESA " DATA "           
040700                PDS-DATA " TOTAL " WS-TOT-RESV-DIA                
040800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
040900     END-IF.                                                      
041000*                                                                 
041100*    TOTAL DE CONTROLE DO LOTE - QUANTIDADE DE PARES MESA/DATA    
041200*    PROCESSADOS (HABITO DE FIM-DE-LOTE DO DEPTO DE RESERVAS).    
041300*                                                                 
041400*    EMITE TOTAL DE CONTROLE.                                     
041500 0900-IMPRIME-TOTAIS-DISP.                                        
041600*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
041700     DISPLAY "RELDISP - RELATORIOS DE DISPONIBILIDADE EMITIDOS: " 
041800             WS-QTD-PARES-LIDOS.                                  

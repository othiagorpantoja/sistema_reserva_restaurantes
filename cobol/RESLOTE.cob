000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. RESLOTE.                                             
000300 AUTHOR. C.A. PEREIRA.                                            
000400 INSTALLATION. REST. BOA MESA LTDA - CPD.                         
000500 DATE-WRITTEN. 14/03/88.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO RESTRITO AO DEPTO DE RESERVAS.                     
000800***************************************************************** 
000900*    REST. BOA MESA LTDA  -  CENTRO DE PROCESS. DE DADOS        * 
001000*    ANALISTA       : C.A. PEREIRA                              * 
001100*    PROGRAMADOR(A) : C.A. PEREIRA                               *
001200*    FINALIDADE     : PROCESSAMENTO NOTURNO EM LOTE DOS PEDIDOS  *
001300*                     DE RESERVA DE MESAS - CRIACAO, CONFIRMACAO,*
001400*                     CANCELAMENTO, CONCLUSAO E ALTERACAO.       *
001500*                     VALIDA CAPACIDADE DA MESA, HORARIO DE      *
001600*                     FUNCIONAMENTO E CONFLITO DE HORARIOS, E    *
001700*                     EMITE OS AVISOS AO CLIENTE E O EXTRATO DE  *
001800*                     REJEICOES E O TOTAL DE CONTROLE DO LOTE.   *
001900***************************************************************** 
002000*    VRS      DATA          DESCRICAO                      AUTOR  
002100*    1.0   14/03/1988  IMPLANTACAO INICIAL - LOTE NOTURNO    CAP  
002200*    1.1   02/08/1988  INCLUIDA ACAO DE CANCELAMENTO         CAP  
002300*    1.2   19/01/1989  INCLUIDA ACAO DE CONCLUSAO (NO-SHOW   CAP  
002400*                      PASSOU A SER TRATADO COMO TERMINAL)        
002500*    1.3   11/06/1990  ROTINA DE VERIF. DE CONFLITO DE       MSF  
002600*                      HORARIO NA MESMA MESA (SOL-0341)           
002700*    1.4   23/09/1991  INCLUIDA ACAO DE ALTERACAO (MODIFY)   MSF  
002800*                      COM REVALIDACAO DE MESA E HORARIO          
002900*    1.5   04/02/1993  AVISO POR SMS ALEM DO EMAIL NA        RPN  
003000*                      CONFIRMACAO (SOL-0512)                     
003100*    1.6   17/05/1994  JANELA MAXIMA DE 3 MESES PARA         RPN  
003200*                      ANTECEDENCIA DA RESERVA                    
003300*    1.7   30/11/1995  HORARIO DE PICO (ALMOCO/JANTAR) E     JKK  
003400*                      FERIADO PASSAM A SER SO INFORMATIVOS       
003500*    1.8   08/07/1997  SEMEADURA AUTOMATICA DO CADASTRO DE   JKK  
003600*                      MESAS QUANDO MESACAD ESTA VAZIO            
003700*    1.9   22/10/1998  AJUSTE ANO 2000 - JANELA DE SECULO    VLT  
003800*                      NA DATA DE SISTEMA (40=20XX / 41+=19XX)    
003900*    2.0   09/02/1999  TESTE FINAL DO AJUSTE DO ANO 2000     VLT  
004000*                      (SOL-0877) - OK EM PRODUCAO                
004100*    2.1   14/03/2001  REJEICAO PASSA A GRAVAR O MOTIVO POR  VLT  
004200*                      EXTENSO NO ARQUIVO REJEITOS                
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SOURCE-COMPUTER. IBM-PC.                                         
004600 OBJECT-COMPUTER. IBM-PC.                                         
004700 SPECIAL-NAMES.                                                   
004800     CLASS DIGITO-VALIDO IS "0" THRU "9"                          
004900     CLASS LETRA-VALIDA  IS "A" THRU "Z" "a" THRU "z"             
005000     UPSI-0 ON STATUS IS WS-IMPRIME-RASTRO                        
005100            OFF STATUS IS WS-SEM-RASTRO.                          
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400     SELECT MESACAD ASSIGN TO "MESACAD"                           
005500         ORGANIZATION IS SEQUENTIAL                               
005600         ACCESS MODE IS SEQUENTIAL                                
005700         FILE STATUS IS ST-MESA.                                  
005800     SELECT RESVCAD ASSIGN TO "RESVCAD"                           
005900         ORGANIZATION IS SEQUENTIAL                               
006000         ACCESS MODE IS SEQUENTIAL                                
006100         FILE STATUS IS ST-RESV.                                  
006200     SELECT RESVNOVO ASSIGN TO "RESVNOVO"                         
006300         ORGANIZATION IS SEQUENTIAL                               
006400         ACCESS MODE IS SEQUENTIAL                                
006500         FILE STATUS IS ST-RESV-N.                                
006600     SELECT PEDENT ASSIGN TO "PEDENT"                             
006700         ORGANIZATION IS SEQUENTIAL                               
006800         ACCESS MODE IS SEQUENTIAL                                
006900         FILE STATUS IS ST-PED.                                   
007000     SELECT AVISOUT ASSIGN TO "AVISOUT"                           
007100         ORGANIZATION IS LINE SEQUENTIAL                          
007200         FILE STATUS IS ST-AVISO.                                 
007300     SELECT REJEITOS ASSIGN TO "REJEITOS"                         
007400         ORGANIZATION IS LINE SEQUENTIAL                          
007500         FILE STATUS IS ST-REJ.                                   
007600 DATA DIVISION.                                                   
007700 FILE SECTION.                                                    
007800 FD  MESACAD                                                      
007900     LABEL RECORDS ARE STANDARD                                   
008000     RECORD CONTAINS 55 CHARACTERS.                               
008100 01  REG-MESA.                                                    
008200     05  MESA-COD             PIC X(10).                          
008300*    CAMPO PARA A CAPACIDADE DA MESA.                             
008400     05  MESA-CAPACIDADE      PIC 9(02).                          
008500*    CAMPO PARA O INDICADOR DE MESA ATIVA.                        
008600     05  MESA-ATIVA           PIC X(01).                          
008700     05  MESA-LOCAL           PIC X(40).                          
008800     05  FILLER               PIC X(02).                          
008900*                                                                 
009000 FD  RESVCAD                                                      
009100     LABEL RECORDS ARE STANDARD                                   
009200     RECORD CONTAINS 797 CHARACTERS.                              
009300 01  REG-RESERVA.                                                 
009400*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
009500     05  RES-ID               PIC X(36).                          
009600*    CAMPO PARA O CODIGO DA MESA.                                 
009700     05  RES-COD-MESA         PIC X(10).                          
009800*    CAMPO PARA O NOME DO CLIENTE.                                
009900     05  RES-NOME-CLIENTE     PIC X(100).                         
010000*    CAMPO PARA O E-MAIL DO CLIENTE.                              
010100     05  RES-EMAIL-CLIENTE    PIC X(100).                         
010200*    CAMPO PARA O TELEFONE DO CLIENTE.                            
010300     05  RES-FONE-CLIENTE     PIC X(20).                          
010400*    CAMPO PARA A OBSERVACAO DO PEDIDO.                           
010500     05  RES-OBSERVACAO       PIC X(500).                         
010600*    CAMPO PARA UMA DATA (AAAAMMDD).                              
010700     05  RES-DATA             PIC 9(08).                          
010800     05  RES-DATA-R REDEFINES RES-DATA.                           
010900*    CAMPO PARA UMA DATA (AAAAMMDD).                              
011000         10  RES-DATA-AAAA    PIC 9(04).                          
011100*    CAMPO PARA UMA DATA (AAAAMMDD).                              
011200         10  RES-DATA-MM      PIC 9(02).                          
011300*    CAMPO PARA UMA DATA (AAAAMMDD).                              
011400         10  RES-DATA-DD      PIC 9(02).                          
011500*    CAMPO PARA UM HORARIO (HHMM).                                
011600     05  RES-HORA             PIC 9(04).                          
011700     05  RES-HORA-R REDEFINES RES-HORA.                           
011800*    CAMPO PARA UM HORARIO (HHMM).                                
011900         10  RES-HORA-HH      PIC 9(02).                          
012000*    CAMPO PARA UM HORARIO (HHMM).                                
012100         10  RES-HORA-MI      PIC 9(02).                          
012200*    CAMPO PARA A DURACAO EM MINUTOS.                             
012300     05  RES-DURACAO-MIN      PIC 9(03).                          
012400*    CAMPO PARA UMA QUANTIDADE/CONTADOR.                          
012500     05  RES-QTD-PESSOAS      PIC 9(02).                          
012600*    CAMPO PARA UM CODIGO DE SITUACAO.                            
012700     05  RES-SITUACAO         PIC X(09).                          
012800     05  FILLER               PIC X(05).                          
012900*                                                                 
013000 FD  RESVNOVO                                                     
013100     LABEL RECORDS ARE STANDARD                                   
013200     RECORD CONTAINS 797 CHARACTERS.                              
013300 01  REG-RESERVA-NOVA.                                            
013400*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
013500     05  REN-ID               PIC X(36).                          
013600*    CAMPO PARA O CODIGO DA MESA.                                 
013700     05  REN-COD-MESA         PIC X(10).                          
013800*    CAMPO PARA O NOME DO CLIENTE.                                
013900     05  REN-NOME-CLIENTE     PIC X(100).                         
014000*    CAMPO PARA O E-MAIL DO CLIENTE.                              
014100     05  REN-EMAIL-CLIENTE    PIC X(100).                         
014200*    CAMPO PARA O TELEFONE DO CLIENTE.                            
014300     05  REN-FONE-CLIENTE     PIC X(20).                          
014400*    CAMPO PARA A OBSERVACAO DO PEDIDO.                           
014500     05  REN-OBSERVACAO       PIC X(500).                         
014600*    CAMPO PARA UMA DATA (AAAAMMDD).                              
014700     05  REN-DATA             PIC 9(08).                          
014800*    CAMPO PARA UM HORARIO (HHMM).                                
014900     05  REN-HORA             PIC 9(04).                          
015000*    CAMPO PARA A DURACAO EM MINUTOS.                             
015100     05  REN-DURACAO-MIN      PIC 9(03).                          
015200*    CAMPO PARA UMA QUANTIDADE/CONTADOR.                          
015300     05  REN-QTD-PESSOAS      PIC 9(02).                          
015400*    CAMPO PARA UM CODIGO DE SITUACAO.                            
015500     05  REN-SITUACAO         PIC X(09).                          
015600     05  FILLER               PIC X(05).                          
015700*                                                                 
015800 FD  PEDENT                                                       
015900     LABEL RECORDS ARE STANDARD                                   
016000     RECORD CONTAINS 796 CHARACTERS.                              
016100 01  REG-PEDIDO.                                                  
016200*    CAMPO PARA O CODIGO DA ACAO SOLICITADA.                      
016300     05  PED-ACAO             PIC X(08).                          
016400*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
016500     05  PED-RES-ID           PIC X(36).                          
016600*    CAMPO PARA O CODIGO DA MESA.                                 
016700     05  PED-COD-MESA         PIC X(10).                          
016800*    CAMPO PARA O NOME DO CLIENTE.                                
016900     05  PED-NOME-CLIENTE     PIC X(100).                         
017000*    CAMPO PARA O E-MAIL DO CLIENTE.                              
017100     05  PED-EMAIL-CLIENTE    PIC X(100).                         
017200*    CAMPO PARA O TELEFONE DO CLIENTE.                            
017300     05  PED-FONE-CLIENTE     PIC X(20).                          
017400*    CAMPO PARA A OBSERVACAO DO PEDIDO.                           
017500     05  PED-OBSERVACAO       PIC X(500).                         
017600*    CAMPO PARA UMA DATA (AAAAMMDD).                              
017700     05  PED-DATA             PIC 9(08).                          
017800     05  PED-DATA-R REDEFINES PED-DATA.                           
017900*    CAMPO PARA UMA DATA (AAAAMMDD).                              
018000         10  PED-DATA-AAAA    PIC 9(04).                          
018100*    CAMPO PARA UMA DATA (AAAAMMDD).                              
018200         10  PED-DATA-MM      PIC 9(02).                          
018300*    CAMPO PARA UMA DATA (AAAAMMDD).                              
018400         10  PED-DATA-DD      PIC 9(02).                          
018500*    CAMPO PARA UM HORARIO (HHMM).                                
018600     05  PED-HORA             PIC 9(04).                          
018700*    CAMPO PARA A DURACAO EM MINUTOS.                             
018800     05  PED-DURACAO-MIN      PIC 9(03).                          
018900*    CAMPO PARA UMA QUANTIDADE/CONTADOR.                          
019000     05  PED-QTD-PESSOAS      PIC 9(02).                          
019100     05  FILLER               PIC X(05).                          
019200*                                                                 
019300 FD  AVISOUT                                                      
019400     LABEL RECORDS ARE OMITTED                                    
019500     RECORD CONTAINS 646 CHARACTERS.                              
019600 01  REG-AVISO.                                                   
019700*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
019800     05  AVS-RES-ID           PIC X(36).                          
019900     05  AVS-TIPO-EVENTO      PIC X(20).                          
020000     05  AVS-CANAL            PIC X(05).                          
020100     05  AVS-ASSUNTO          PIC X(80).                          
020200*    CAMPO PARA UM TEXTO DE MENSAGEM.                             
020300     05  AVS-MENSAGEM         PIC X(500).                         
020400     05  FILLER               PIC X(05).                          
020500*                                                                 
020600 FD  REJEITOS                                                     
020700     LABEL RECORDS ARE OMITTED                                    
020800     RECORD CONTAINS 108 CHARACTERS.                              
020900*    CAMPO PARA O MOTIVO DE REJEICAO.                             
021000 01  REG-REJEICAO.                                                
021100*    CAMPO PARA O CODIGO DA ACAO SOLICITADA.                      
021200     05  REJ-ACAO             PIC X(08).                          
021300     05  REJ-CHAVE            PIC X(36).                          
021400*    CAMPO PARA O MOTIVO DE REJEICAO.                             
021500     05  REJ-MOTIVO           PIC X(60).                          
021600     05  FILLER               PIC X(04).                          
021700 WORKING-STORAGE SECTION.                                         
021800*                                                                 
021900*    CHAVES DE FIM-DE-ARQUIVO E STATUS DE E/S                     
022000*                                                                 
022100*    CAMPO PARA UM CODIGO DE SITUACAO.                            
022200 01  WS-STATUS-ARQUIVOS.                                          
022300*    CAMPO PARA UM CODIGO DE SITUACAO.                            
022400     05  ST-MESA              PIC X(02).                          
022500         88  MESA-OK          VALUE "00".                         
022600*    CAMPO PARA UM CODIGO DE SITUACAO.                            
022700     05  ST-RESV              PIC X(02).                          
022800         88  RESV-OK          VALUE "00".                         
022900*    CAMPO PARA UM CODIGO DE SITUACAO.                            
023000     05  ST-RESV-N            PIC X(02).                          
023100         88  RESV-N-OK        VALUE "00".                         
023200*    CAMPO PARA UM CODIGO DE SITUACAO.                            
023300     05  ST-PED               PIC X(02).                          
023400         88  PED-OK           VALUE "00".                         
023500*    CAMPO PARA UM CODIGO DE SITUACAO.                            
023600     05  ST-AVISO             PIC X(02).                          
023700         88  AVISO-OK         VALUE "00".                         
023800*    CAMPO PARA UM CODIGO DE SITUACAO.                            
023900     05  ST-REJ               PIC X(02).                          
024000         88  REJ-OK           VALUE "00".                         
024100     05  FILLER               PIC X(02).                          
024200*                                                                 
024300 01  WS-CHAVES-FIM.                                               
024400     05  WS-FIM-MESA          PIC X(01)  VALUE "N".               
024500         88  NAO-HA-MAIS-MESAS        VALUE "S".                  
024600     05  WS-FIM-RESV          PIC X(01)  VALUE "N".               
024700         88  NAO-HA-MAIS-RESERVAS     VALUE "S".                  
024800     05  WS-FIM-PED           PIC X(01)  VALUE "N".               
024900         88  NAO-HA-MAIS-PEDIDOS      VALUE "S".                  
025000     05  FILLER               PIC X(03).                          
025100*                                                                 
025200*    CONTADORES E SUBSCRITOS - TODOS BINARIOS (SOL-0341)          
025300*                                                                 
025400 77  WS-QTD-MESAS             PIC 9(03) COMP   VALUE ZERO.        
025500 77  WS-QTD-RESV              PIC 9(05) COMP   VALUE ZERO.        
025600 77  WS-IDX-MESA              PIC 9(03) COMP   VALUE ZERO.        
025700 77  WS-IDX-RESV              PIC 9(05) COMP   VALUE ZERO.        
025800 77  WS-IDX-SEMEAR            PIC 9(02) COMP   VALUE ZERO.        
025900 77  WS-SEQ-RESERVA           PIC 9(06) COMP   VALUE ZERO.        
026000 77  WS-POS                   PIC 9(03) COMP   VALUE ZERO.        
026100 77  WS-TAM                   PIC 9(03) COMP   VALUE ZERO.        
026200 77  WS-ARROBA-POS            PIC 9(03) COMP   VALUE ZERO.        
026300 77  WS-PONTO-POS             PIC 9(03) COMP   VALUE ZERO.        
026400 77  WS-DIGITOS-FONE          PIC 9(03) COMP   VALUE ZERO.        
026500 77  WS-DIAS-A-SOMAR          PIC 9(05) COMP   VALUE ZERO.        
026600 77  WS-MINUTOS-A-SOMAR       PIC 9(05) COMP   VALUE ZERO.        
026700 77  WS-MESES-A-SOMAR         PIC 9(03) COMP   VALUE ZERO.        
026800 77  WS-ANO-CALC              PIC 9(04) COMP   VALUE ZERO.        
026900 77  WS-MES-CALC              PIC 9(02) COMP   VALUE ZERO.        
027000 77  WS-DIA-CALC              PIC 9(02) COMP   VALUE ZERO.        
027100 77  WS-FEV-DIAS              PIC 9(02) COMP   VALUE 28.          
027200 77  WS-AUX-DIV               PIC 9(05) COMP   VALUE ZERO.        
027300 77  WS-AUX-RESTO-4           PIC 9(02) COMP   VALUE ZERO.        
027400 77  WS-AUX-RESTO-100         PIC 9(02) COMP   VALUE ZERO.        
027500 77  WS-AUX-RESTO-400         PIC 9(03) COMP   VALUE ZERO.        
027600 77  WS-TOT-MIN-DIA           PIC 9(06) COMP   VALUE ZERO.        
027700 77  WS-TOT-RESV-DIA          PIC 9(03) COMP   VALUE ZERO.        
027800 77  WS-DIA-ATUAL-SOMA        PIC 9(05) COMP   VALUE ZERO.        
027900 77  WS-HORA-CALC-AUX         PIC 9(02) COMP   VALUE ZERO.        
028000 77  WS-MIN-CALC-AUX          PIC 9(02) COMP   VALUE ZERO.        
028100*                                                                 
028200*    TABELA DE MESAS EM MEMORIA (CARREGADA DE MESACAD)            
028300*                                                                 
028400 01  WS-MESA-TAB.                                                 
028500     05  WS-MESA-ITEM  OCCURS 100 TIMES INDEXED BY WS-MESA-X.     
028600         10  WS-M-COD          PIC X(10).                         
028700*    CAMPO PARA A CAPACIDADE DA MESA.                             
028800         10  WS-M-CAP          PIC 9(02).                         
028900*    CAMPO PARA O INDICADOR DE MESA ATIVA.                        
029000         10  WS-M-ATIVA        PIC X(01).                         
029100         10  WS-M-LOCAL        PIC X(40).                         
029200         10  FILLER            PIC X(02).                         
029300*                                                                 
029400*    TABELA DE RESERVAS EM MEMORIA (CARREGADA DE RESVCAD,         
029500*    REGRAVADA EM RESVNOVO AO FINAL DO LOTE)                      
029600*                                                                 
029700 01  WS-RESV-TAB.                                                 
029800     05  WS-RESV-ITEM  OCCURS 500 TIMES INDEXED BY WS-RESV-X.     
029900*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
030000         10  WS-R-ID           PIC X(36).                         
030100*    CAMPO PARA O CODIGO DA MESA.                                 
030200         10  WS-R-COD-MESA     PIC X(10).                         
030300*    CAMPO PARA O NOME DO CLIENTE.                                
030400         10  WS-R-NOME         PIC X(100).                        
030500*    CAMPO PARA O E-MAIL DO CLIENTE.                              
030600         10  WS-R-EMAIL        PIC X(100).                        
030700*    CAMPO PARA O TELEFONE DO CLIENTE.                            
030800         10  WS-R-FONE         PIC X(20).                         
030900*    CAMPO PARA A OBSERVACAO DO PEDIDO.                           
031000         10  WS-R-OBS          PIC X(500).                        
031100*    CAMPO PARA UMA DATA (AAAAMMDD).                              
031200         10  WS-R-DATA         PIC 9(08).                         
031300*    CAMPO PARA UM HORARIO (HHMM).                                
031400         10  WS-R-HORA         PIC 9(04).                         
031500*    CAMPO PARA A DURACAO EM MINUTOS.                             
031600         10  WS-R-DURACAO      PIC 9(03).                         
031700*    CAMPO PARA UMA QUANTIDADE/CONTADOR.                          
031800         10  WS-R-QTD          PIC 9(02).                         
031900*    CAMPO PARA UM CODIGO DE SITUACAO.                            
032000         10  WS-R-SITUACAO     PIC X(09).                         
032100         10  FILLER            PIC X(05).                         
032200*                                                                 
032300*    TABELA DE TRANSICOES DE STATUS PERMITIDAS (SOL-0341)         
032400*    DE / PARA, USADA PELA ROTINA 7600-TRANSICAO-STATUS           
032500*                                                                 
032600 01  WS-TRANS-TAB.                                                
032700     05  WS-TRANS-ITEM OCCURS 5 TIMES INDEXED BY WS-TRANS-X.      
032800         10  WS-TRANS-DE       PIC X(09).                         
032900         10  WS-TRANS-PARA     PIC X(09).                         
033000     05  FILLER                PIC X(02).                         
033100*                                                                 
033200*    JANELA DE SECULO E DATA/HORA DE SISTEMA (AJUSTE ANO 2000)    
033300*                                                                 
033400*    CAMPO PARA UMA DATA (AAAAMMDD).                              
033500 01  WS-DATA-HORA-SISTEMA.                                        
033600*    CAMPO PARA UMA DATA (AAAAMMDD).                              
033700     05  WS-DATA-SISTEMA.                                         
033800         10  WS-DS-AA          PIC 9(02).                         
033900         10  WS-DS-MM          PIC 9(02).                         
034000         10  WS-DS-DD          PIC 9(02).                         
034100*    CAMPO PARA UM HORARIO (HHMM).                                
034200     05  WS-HORA-SISTEMA.                                         
034300         10  WS-HS-HH          PIC 9(02).                         
034400         10  WS-HS-MI          PIC 9(02).                         
034500         10  WS-HS-SS          PIC 9(02).                         
034600         10  WS-HS-CS          PIC 9(02).                         
034700     05  WS-SECULO             PIC 9(02).                         
034800     05  FILLER                PIC X(03).                         
034900*                                                                 
035000*    LIMITES DE ANTECEDENCIA CALCULADOS NO INICIO DO LOTE         
035100*    WS-AGORA-DH / WS-MIN-DH / WS-MAX-DH NO FORMATO               
035200*    SSAAMMDDHHMI (12 DIGITOS), PARA COMPARACAO CRONOLOGICA       
035300*                                                                 
035400 01  WS-LIMITES-TEMPO.                                            
035500     05  WS-AGORA-DH           PIC 9(12).                         
035600     05  WS-AGORA-DH-R REDEFINES WS-AGORA-DH.                     
035700*    CAMPO PARA UMA DATA (AAAAMMDD).                              
035800         10  WS-AG-DATA        PIC 9(08).                         
035900*    CAMPO PARA UM HORARIO (HHMM).                                
036000         10  WS-AG-HORA        PIC 9(04).                         
036100     05  WS-MIN-DH             PIC 9(12).                         
036200     05  WS-MAX-DH             PIC 9(12).                         
036300     05  FILLER                PIC X(02).                         
036400*                                                                 
036500*    TABELA FIXA DE DIAS POR MES, RESTAURADA A CADA LOTE          
036600*    (FEVEREIRO TRATADO A PARTE - VIDE WS-FEV-DIAS)               
036700*                                                                 
036800 01  WS-TAB-MESES.                                                
036900     05  WS-DIAS-MES-LIT  PIC X(24) VALUE                         
037000            "312831303130313130313031".                           
037100     05  WS-DIAS-MES-TAB REDEFINES WS-DIAS-MES-LIT                
037200            PIC 9(02) OCCURS 12 TIMES.                            
037300     05  FILLER                PIC X(01).                         
037400*                                                                 
037500*    JANELA DA RESERVA CANDIDATA (EM VALIDACAO) E DA RESERVA      
037600*    JA EXISTENTE (NA VARREDURA DE SOBREPOSICAO)                  
037700*                                                                 
037800*    CAMPO PARA UMA DATA (AAAAMMDD).                              
037900 01  WS-JANELA-CANDIDATA.                                         
038000*    CAMPO PARA UMA DATA (AAAAMMDD).                              
038100     05  WS-CAND-DATA          PIC 9(08).                         
038200*    CAMPO PARA UM HORARIO (HHMM).                                
038300     05  WS-CAND-HORA          PIC 9(04).                         
038400     05  WS-CAND-HORA-R REDEFINES WS-CAND-HORA.                   
038500         10  WS-CAND-HH        PIC 9(02).                         
038600         10  WS-CAND-MI        PIC 9(02).                         
038700*    CAMPO PARA A DURACAO EM MINUTOS.                             
038800     05  WS-CAND-DURACAO       PIC 9(03).                         
038900*    CAMPO PARA UM HORARIO (HHMM).                                
039000     05  WS-CAND-FIM-HORA      PIC 9(04).                         
039100     05  WS-CAND-INICIO-DH     PIC 9(12).                         
039200     05  WS-CAND-FIM-DH        PIC 9(12).                         
039300     05  FILLER                PIC X(03).                         
039400*                                                                 
039500*    COMPONENTES DA DATA/HORA FINAL CALCULADA POR 7450            
039600*                                                                 
039700 01  WS-CALC-FIM.                                                 
039800     05  WS-FIM-ANO            PIC 9(04).                         
039900     05  WS-FIM-MES            PIC 9(02).                         
040000     05  WS-FIM-DIA            PIC 9(02).                         
040100     05  WS-FIM-HOR            PIC 9(02).                         
040200     05  WS-FIM-MIN            PIC 9(02).                         
040300     05  FILLER                PIC X(02).                         
040400*                                                                 
040500 01  WS-JANELA-EXISTENTE.                                         
040600     05  WS-EXIS-INICIO-DH     PIC 9(12).                         
040700     05  WS-EXIS-FIM-DH        PIC 9(12).                         
040800     05  FILLER                PIC X(04).                         
040900*                                                                 
041000*    ENTRADA DA RESERVA JA EXISTENTE PARA 7555 - SEPARADA DE      
041100*    WS-CAND-* PARA NAO PERDER A JANELA DA RESERVA CANDIDATA      
041200*    DURANTE A VARREDURA DE SOBREPOSICAO.                         
041300*                                                                 
041400 01  WS-JANELA-EXISTENTE-CALC.                                    
041500*    CAMPO PARA UMA DATA (AAAAMMDD).                              
041600     05  WS-EXIS-DATA          PIC 9(08).                         
041700*    CAMPO PARA UM HORARIO (HHMM).                                
041800     05  WS-EXIS-HORA-CALC     PIC 9(04).                         
041900     05  WS-EXIS-HORA-CALC-R REDEFINES WS-EXIS-HORA-CALC.         
042000         10  WS-EXIS-HH        PIC 9(02).                         
042100         10  WS-EXIS-MI        PIC 9(02).                         
042200*    CAMPO PARA A DURACAO EM MINUTOS.                             
042300     05  WS-EXIS-DURACAO       PIC 9(03).                         
042400     05  FILLER                PIC X(03).                         
042500*                                                                 
042600*    MESA EFETIVA E RESERVA A EXCLUIR DA VARREDURA DE             
042700*    SOBREPOSICAO (A PROPRIA RESERVA, NO CASO DE MODIFY)          
042800*                                                                 
042900 01  WS-CTRL-DISPONIBILIDADE.                                     
043000*    CAMPO PARA O CODIGO DA MESA.                                 
043100     05  WS-EFE-COD-MESA-DISP  PIC X(10).                         
043200*    CAMPO PARA O IDENTIFICADOR DO REGISTRO.                      
043300     05  WS-EXCLUIR-RES-ID     PIC X(36).                         
043400     05  WS-TRANS-PARA-DESEJADA PIC X(09).                        
043500     05  FILLER                PIC X(04).                         
043600*                                                                 
043700*    INDICADORES DE VALIDACAO (LIGA/DESLIGA POR TRANSACAO)        
043800*                                                                 
043900 01  WS-INDICADORES.                                              
044000     05  WS-MESA-ACHADA        PIC X(01).                         
044100         88  MESA-FOI-ACHADA   VALUE "S".                         
044200     05  WS-RESV-ACHADA        PIC X(01).                         
044300         88  RESV-FOI-ACHADA   VALUE "S".                         
044400     05  WS-CLIENTE-OK         PIC X(01).                         
044500         88  CLIENTE-VALIDO    VALUE "S".                         
044600*    CAMPO PARA UM HORARIO (HHMM).                                
044700     05  WS-HORARIO-OK         PIC X(01).                         
044800         88  HORARIO-VALIDO    VALUE "S".                         
044900     05  WS-DISPONIVEL         PIC X(01).                         
045000         88  MESA-DISPONIVEL   VALUE "S".                         
045100     05  WS-TRANSICAO-OK       PIC X(01).                         
045200         88  TRANSICAO-PERMITIDA  VALUE "S".                      
045300     05  WS-HOUVE-MUDANCA      PIC X(01).                         
045400         88  HOUVE-MUDANCA-MESA-HORA VALUE "S".                   
045500*    CAMPO PARA O MOTIVO DE REJEICAO.                             
045600     05  WS-PEDIDO-REJEITADO   PIC X(01).                         
045700         88  PEDIDO-FOI-REJEITADO VALUE "S".                      
045800*    CAMPO PARA O INDICADOR DE PICO.                              
045900     05  WS-PICO               PIC X(01).                         
046000         88  HORARIO-DE-PICO   VALUE "S".                         
046100     05  WS-TRACO              PIC X(01).                         
046200         88  WS-IMPRIME-RASTRO VALUE "1".                         
046300         88  WS-SEM-RASTRO     VALUE "0".                         
046400     05  FILLER                PIC X(01).                         
046500*                                                                 
046600*    AREAS DE TRABALHO PARA VALIDACAO DE CLIENTE E MONTAGEM       
046700*    DE MENSAGENS DE AVISO E DE REJEICAO                          
046800*                                                                 
046900 01  WS-MENSAGENS.                                                
047000*    CAMPO PARA O MOTIVO DE REJEICAO.                             
047100     05  WS-MOTIVO-REJEICAO    PIC X(60).                         
047200*    CAMPO PARA O NOME DO CLIENTE.                                
047300     05  WS-NOME-FORMATADO     PIC X(100).                        
047400*    CAMPO PARA O E-MAIL DO CLIENTE.                              
047500     05  WS-EMAIL-MINUSCULO    PIC X(100).                        
047600*    CAMPO PARA UMA DATA (AAAAMMDD).                              
047700     05  WS-DATA-HORA-FMT      PIC X(16).                         
047800     05  FILLER                PIC X(04).                         
047900*                                                                 
048000*    MESA/HORARIO EFETIVOS PARA A ACAO MODIFY                     
048100*                                                                 
048200 01  WS-EFETIVOS-MODIFY.                                          
048300*    CAMPO PARA O CODIGO DA MESA.                                 
048400     05  WS-EFE-COD-MESA       PIC X(10).                         
048500*    CAMPO PARA UMA DATA (AAAAMMDD).                              
048600     05  WS-EFE-DATA           PIC 9(08).                         
048700*    CAMPO PARA UM HORARIO (HHMM).                                
048800     05  WS-EFE-HORA           PIC 9(04).                         
048900*    CAMPO PARA A DURACAO EM MINUTOS.                             
049000     05  WS-EFE-DURACAO        PIC 9(03).                         
049100*    CAMPO PARA UMA QUANTIDADE/CONTADOR.                          
049200     05  WS-EFE-QTD-PESSOAS    PIC 9(02).                         
049300     05  FILLER                PIC X(01).                         
049400*                                                                 
049500*    TOTAIS DE CONTROLE DO LOTE - UMA LINHA POR ACAO              
049600*                                                                 
049700*    CAMPO PARA O CODIGO DA ACAO SOLICITADA.                      
049800 01  WS-TOTAIS-ACAO.                                              
049900*    CAMPO PARA UM TOTAL DE CONTROLE.                             
050000     05  WS-TOT-ITEM OCCURS 5 TIMES INDEXED BY WS-TOT-X.          
050100*    CAMPO PARA O CODIGO DA ACAO SOLICITADA.                      
050200         10  WS-TOT-ACAO       PIC X(08).                         
050300*    CAMPO PARA UM TOTAL DE CONTROLE.                             
050400         10  WS-TOT-ACEITOS    PIC 9(05) COMP.                    
050500*    CAMPO PARA O MOTIVO DE REJEICAO.                             
050600         10  WS-TOT-REJEIT     PIC 9(05) COMP.                    
050700     05  FILLER                PIC X(02).                         
050800*                                                                 
050900 77  WS-TOT-ACEITOS-GERAL      PIC 9(06) COMP   VALUE ZERO.       
051000 77  WS-TOT-REJEIT-GERAL       PIC 9(06) COMP   VALUE ZERO.       
051100 PROCEDURE DIVISION.                                              
051200*                                                                 
051300*    ROTINA DE APOIO DO LOTE.                                     
051400 0000-PRINCIPAL.                                                  
051500*    ACIONA A ROTINA INDICADA.                                    
051600     PERFORM 0100-ABRIR-ARQUIVOS                                  
051700*    ACIONA A ROTINA INDICADA.                                    
051800     PERFORM 0200-CARREGA-MESAS                                   
051900*    ACIONA A ROTINA INDICADA.                                    
052000     PERFORM 0300-CARREGA-RESERVAS                                
052100*    ACIONA A ROTINA INDICADA.                                    
052200     PERFORM 0400-CALCULA-LIMITES                                 
052300*    ACIONA A ROTINA INDICADA.                                    
052400     PERFORM 0500-LER-PEDIDO                                      
052500*    ACIONA A ROTINA INDICADA.                                    
052600     PERFORM 0600-PROCESSA-PEDIDO                                 
052700         UNTIL NAO-HA-MAIS-PEDIDOS                                
052800*    ACIONA A ROTINA INDICADA.                                    
052900     PERFORM 0900-GRAVA-RESERVAS                                  
053000*    ACIONA A ROTINA INDICADA.                                    
053100     PERFORM 0950-IMPRIME-TOTAIS                                  
053200*    ACIONA A ROTINA INDICADA.                                    
053300     PERFORM 0150-FECHAR-ARQUIVOS                                 
053400*    ENCERRA O PROCESSAMENTO DO LOTE.                             
053500     STOP RUN.                                                    
053600*                                                                 
053700*    ABRE OS ARQUIVOS DO LOTE.                                    
053800 0100-ABRIR-ARQUIVOS.                                             
053900*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
054000     OPEN INPUT  MESACAD                                          
054100*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
054200     IF NOT MESA-OK AND ST-MESA NOT = "35"                        
054300*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
054400        DISPLAY "RESLOTE - ERRO ABERTURA MESACAD " ST-MESA        
054500*    ENCERRA O PROCESSAMENTO DO LOTE.                             
054600        STOP RUN                                                  
054700*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
054800     END-IF                                                       
054900*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
055000     OPEN INPUT  RESVCAD                                          
055100*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
055200     OPEN OUTPUT RESVNOVO                                         
055300*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
055400     OPEN INPUT  PEDENT                                           
055500*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
055600     IF NOT PED-OK                                                
055700*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
055800        DISPLAY "RESLOTE - ERRO ABERTURA PEDENT  " ST-PED         
055900*    ENCERRA O PROCESSAMENTO DO LOTE.                             
056000        STOP RUN                                                  
056100*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
056200     END-IF                                                       
056300*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
056400     OPEN OUTPUT AVISOUT                                          
056500*    ABRE O ARQUIVO PARA PROCESSAMENTO.                           
056600     OPEN OUTPUT REJEITOS.                                        
056700*                                                                 
056800*    FECHA OS ARQUIVOS DO LOTE.                                   
056900 0150-FECHAR-ARQUIVOS.                                            
057000*    FECHA O ARQUIVO AO TERMINO DO LOTE.                          
057100     CLOSE MESACAD RESVCAD RESVNOVO PEDENT AVISOUT REJEITOS.      
057200*                                                                 
057300*    CARGA DO CADASTRO DE MESAS. SE O ARQUIVO NAO EXISTE OU       
057400*    ESTA VAZIO (ST-MESA = "35" OU PRIMEIRA LEITURA JA EM         
057500*    FIM-DE-ARQUIVO), SEMEIA AS 12 MESAS PADRAO DA CASA           
057600*    (SOL-0877 - ROTINA INCLUIDA EM 1997, TESTADA NO AJUSTE       
057700*    DO ANO 2000).                                                
057800*                                                                 
057900*    CARREGA A TABELA EM MEMORIA.                                 
058000 0200-CARREGA-MESAS.                                              
058100*    CARREGA WS-QTD-MESAS COM UM VALOR/LITERAL FIXO.              
058200     MOVE ZERO TO WS-QTD-MESAS                                    
058300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
058400     IF ST-MESA = "35"                                            
058500*    ACIONA A ROTINA INDICADA.                                    
058600        PERFORM 0210-SEMEAR-MESAS                                 
058700*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
058800        GO TO 0200-EXIT                                           
058900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
059000     END-IF                                                       
059100*    ACIONA A ROTINA INDICADA.                                    
059200     PERFORM 0220-LER-MESA                                        
059300*    ACIONA A ROTINA INDICADA.                                    
059400     PERFORM 0230-GUARDA-MESA                                     
059500         UNTIL NAO-HA-MAIS-MESAS                                  
059600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
059700     IF WS-QTD-MESAS = ZERO                                       
059800*    ACIONA A ROTINA INDICADA.                                    
059900        PERFORM 0210-SEMEAR-MESAS                                 
060000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
060100     END-IF.                                                      
060200*    ROTINA DE APOIO DO LOTE.                                     
060300 0200-EXIT.                                                       
060400*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
060500     EXIT.                                                        
060600*                                                                 
060700*    ROTINA DE APOIO DO LOTE.                                     
060800 0210-SEMEAR-MESAS.                                               
060900*    CARREGA WS-QTD-MESAS COM UM VALOR/LITERAL FIXO.              
061000     MOVE ZERO TO WS-QTD-MESAS                                    
061100*    ACIONA A ROTINA INDICADA.                                    
061200     PERFORM 0211-SEMEAR-UMA-MESA                                 
061300         VARYING WS-IDX-SEMEAR FROM 1 BY 1                        
061400         UNTIL WS-IDX-SEMEAR > 12.                                
061500*                                                                 
061600*    ROTINA DE APOIO DO LOTE.                                     
061700 0211-SEMEAR-UMA-MESA.                                            
061800*    ACUMULA WS-QTD-MESAS NESTE PASSO DO LOTE.                    
061900     ADD 1 TO WS-QTD-MESAS                                        
062000*    POSICIONA WS-MESA-X PARA ESTE PASSO.                         
062100     SET WS-MESA-X TO WS-QTD-MESAS                                
062200*    SELECIONA O TRATAMENTO CONFORME O CODIGO DA ACAO.            
062300     EVALUATE WS-IDX-SEMEAR                                       
062400*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
062500        WHEN 1                                                    
062600*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
062700           MOVE "T001"                   TO WS-M-COD(WS-MESA-X)   
062800*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
062900           MOVE 2                        TO WS-M-CAP(WS-MESA-X)   
063000*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
063100           MOVE "JANELA FRENTE"          TO WS-M-LOCAL(WS-MESA-X) 
063200*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
063300        WHEN 2                                                    
063400*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
063500           MOVE "T002"                   TO WS-M-COD(WS-MESA-X)   
063600*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
063700           MOVE 2                        TO WS-M-CAP(WS-MESA-X)   
063800*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
063900           MOVE "JANELA FRENTE"          TO WS-M-LOCAL(WS-MESA-X) 
064000*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
064100        WHEN 3                                                    
064200*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
064300           MOVE "T003"                   TO WS-M-COD(WS-MESA-X)   
064400*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
064500           MOVE 4                        TO WS-M-CAP(WS-MESA-X)   
064600*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
064700           MOVE "SALAO PRINCIPAL"        TO WS-M-LOCAL(WS-MESA-X) 
064800*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
064900        WHEN 4                                                    
065000*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
065100           MOVE "T004"                   TO WS-M-COD(WS-MESA-X)   
065200*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
065300           MOVE 4                        TO WS-M-CAP(WS-MESA-X)   
065400*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
065500           MOVE "SALAO PRINCIPAL"        TO WS-M-LOCAL(WS-MESA-X) 
065600*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
065700        WHEN 5                                                    
065800*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
065900           MOVE "T005"                   TO WS-M-COD(WS-MESA-X)   
066000*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
066100           MOVE 4                        TO WS-M-CAP(WS-MESA-X)   
066200*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
066300           MOVE "SALAO PRINCIPAL"        TO WS-M-LOCAL(WS-MESA-X) 
066400*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
066500        WHEN 6                                                    
066600*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
066700           MOVE "T006"                   TO WS-M-COD(WS-MESA-X)   
066800*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
066900           MOVE 6                        TO WS-M-CAP(WS-MESA-X)   
067000*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
067100           MOVE "SALAO PRINCIPAL"        TO WS-M-LOCAL(WS-MESA-X) 
067200*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
067300        WHEN 7                                                    
067400*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
067500           MOVE "T007"                   TO WS-M-COD(WS-MESA-X)   
067600*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
067700           MOVE 6                        TO WS-M-CAP(WS-MESA-X)   
067800*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
067900           MOVE "VARANDA"                TO WS-M-LOCAL(WS-MESA-X) 
068000*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
068100        WHEN 8                                                    
068200*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
068300           MOVE "T008"                   TO WS-M-COD(WS-MESA-X)   
068400*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
068500           MOVE 6                        TO WS-M-CAP(WS-MESA-X)   
068600*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
068700           MOVE "VARANDA"                TO WS-M-LOCAL(WS-MESA-X) 
068800*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
068900        WHEN 9                                                    
069000*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
069100           MOVE "T009"                   TO WS-M-COD(WS-MESA-X)   
069200*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
069300           MOVE 8                        TO WS-M-CAP(WS-MESA-X)   
069400*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
069500           MOVE "SALAO VIP"              TO WS-M-LOCAL(WS-MESA-X) 
069600*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
069700        WHEN 10                                                   
069800*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
069900           MOVE "T010"                   TO WS-M-COD(WS-MESA-X)   
070000*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
070100           MOVE 10                       TO WS-M-CAP(WS-MESA-X)   
070200*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
070300           MOVE "SALAO VIP"              TO WS-M-LOCAL(WS-MESA-X) 
070400*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
070500        WHEN 11                                                   
070600*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
070700           MOVE "T011"                   TO WS-M-COD(WS-MESA-X)   
070800*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
070900           MOVE 20                       TO WS-M-CAP(WS-MESA-X)   
071000*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
071100           MOVE "SALAO DE EVENTOS"       TO WS-M-LOCAL(WS-MESA-X) 
071200*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
071300        WHEN 12                                                   
071400*    CARREGA WS-M-COD COM UM VALOR/LITERAL FIXO.                  
071500           MOVE "T012"                   TO WS-M-COD(WS-MESA-X)   
071600*    CARREGA WS-M-CAP COM UM VALOR/LITERAL FIXO.                  
071700           MOVE 4                        TO WS-M-CAP(WS-MESA-X)   
071800*    CARREGA WS-M-LOCAL COM UM VALOR/LITERAL FIXO.                
071900           MOVE "EM MANUTENCAO"          TO WS-M-LOCAL(WS-MESA-X) 
072000*    FIM DA SELECAO ACIMA.                                        
072100     END-EVALUATE                                                 
072200*    CARREGA WS-M-ATIVA COM UM VALOR/LITERAL FIXO.                
072300     MOVE "Y" TO WS-M-ATIVA(WS-MESA-X)                            
072400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
072500     IF WS-IDX-SEMEAR = 12                                        
072600*    CARREGA WS-M-ATIVA COM UM VALOR/LITERAL FIXO.                
072700        MOVE "N" TO WS-M-ATIVA(WS-MESA-X)                         
072800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
072900     END-IF.                                                      
073000*                                                                 
073100*    LE O PROXIMO REGISTRO.                                       
073200 0220-LER-MESA.                                                   
073300*    LE O PROXIMO REGISTRO DE ENTRADA.                            
073400     READ MESACAD                                                 
073500*    TRATAMENTO DE FIM-DE-ARQUIVO DESTE COMANDO.                  
073600        AT END MOVE "S" TO WS-FIM-MESA                            
073700*    FIM DA LEITURA ACIMA.                                        
073800     END-READ.                                                    
073900*                                                                 
074000*    ROTINA DE APOIO DO LOTE.                                     
074100 0230-GUARDA-MESA.                                                
074200*    ACUMULA WS-QTD-MESAS NESTE PASSO DO LOTE.                    
074300     ADD 1 TO WS-QTD-MESAS                                        
074400*    POSICIONA WS-MESA-X PARA ESTE PASSO.                         
074500     SET WS-MESA-X TO WS-QTD-MESAS                                
074600*    ATUALIZA WS-M-COD COM O CONTEUDO DE MESA-COD.                
074700     MOVE MESA-COD        TO WS-M-COD(WS-MESA-X)                  
074800*    ATUALIZA WS-M-CAP COM O CONTEUDO DE MESA-CAPACIDADE.         
074900     MOVE MESA-CAPACIDADE TO WS-M-CAP(WS-MESA-X)                  
075000*    ATUALIZA WS-M-ATIVA COM O CONTEUDO DE MESA-ATIVA.            
075100     MOVE MESA-ATIVA      TO WS-M-ATIVA(WS-MESA-X)                
075200*    ATUALIZA WS-M-LOCAL COM O CONTEUDO DE MESA-LOCAL.            
075300     MOVE MESA-LOCAL      TO WS-M-LOCAL(WS-MESA-X)                
075400*    ACIONA A ROTINA INDICADA.                                    
075500     PERFORM 0220-LER-MESA.                                       
075600*                                                                 
075700*    CARREGA A TABELA EM MEMORIA.                                 
075800 0300-CARREGA-RESERVAS.                                           
075900*    CARREGA WS-QTD-RESV COM UM VALOR/LITERAL FIXO.               
076000     MOVE ZERO TO WS-QTD-RESV                                     
076100*    ACIONA A ROTINA INDICADA.                                    
076200     PERFORM 0310-LER-RESERVA                                     
076300*    ACIONA A ROTINA INDICADA.                                    
076400     PERFORM 0320-GUARDA-RESERVA                                  
076500         UNTIL NAO-HA-MAIS-RESERVAS.                              
076600*                                                                 
076700*    LE O PROXIMO REGISTRO.                                       
076800 0310-LER-RESERVA.                                                
076900*    LE O PROXIMO REGISTRO DE ENTRADA.                            
077000     READ RESVCAD                                                 
077100*    TRATAMENTO DE FIM-DE-ARQUIVO DESTE COMANDO.                  
077200        AT END MOVE "S" TO WS-FIM-RESV                            
077300*    FIM DA LEITURA ACIMA.                                        
077400     END-READ.                                                    
077500*                                                                 
077600*    ROTINA DE APOIO DO LOTE.                                     
077700 0320-GUARDA-RESERVA.                                             
077800*    ACUMULA WS-QTD-RESV NESTE PASSO DO LOTE.                     
077900     ADD 1 TO WS-QTD-RESV                                         
078000*    POSICIONA WS-RESV-X PARA ESTE PASSO.                         
078100     SET WS-RESV-X TO WS-QTD-RESV                                 
078200*    ATUALIZA WS-R-ID COM O CONTEUDO DE RES-ID.                   
078300     MOVE RES-ID            TO WS-R-ID(WS-RESV-X)                 
078400*    ATUALIZA WS-R-COD-MESA COM O CONTEUDO DE RES-COD-MESA.       
078500     MOVE RES-COD-MESA      TO WS-R-COD-MESA(WS-RESV-X)           
078600*    ATUALIZA WS-R-NOME COM O CONTEUDO DE RES-NOME-CLIENTE.       
078700     MOVE RES-NOME-CLIENTE  TO WS-R-NOME(WS-RESV-X)               
078800*    ATUALIZA WS-R-EMAIL COM O CONTEUDO DE RES-EMAIL-CLIENTE.     
078900     MOVE RES-EMAIL-CLIENTE TO WS-R-EMAIL(WS-RESV-X)              
079000*    ATUALIZA WS-R-FONE COM O CONTEUDO DE RES-FONE-CLIENTE.       
079100     MOVE RES-FONE-CLIENTE  TO WS-R-FONE(WS-RESV-X)               
079200*    ATUALIZA WS-R-OBS COM O CONTEUDO DE RES-OBSERVACAO.          
079300     MOVE RES-OBSERVACAO    TO WS-R-OBS(WS-RESV-X)                
079400*    ATUALIZA WS-R-DATA COM O CONTEUDO DE RES-DATA.               
079500     MOVE RES-DATA          TO WS-R-DATA(WS-RESV-X)               
079600*    ATUALIZA WS-R-HORA COM O CONTEUDO DE RES-HORA.               
079700     MOVE RES-HORA          TO WS-R-HORA(WS-RESV-X)               
079800*    ATUALIZA WS-R-DURACAO COM O CONTEUDO DE RES-DURACAO-MIN.     
079900     MOVE RES-DURACAO-MIN   TO WS-R-DURACAO(WS-RESV-X)            
080000*    ATUALIZA WS-R-QTD COM O CONTEUDO DE RES-QTD-PESSOAS.         
080100     MOVE RES-QTD-PESSOAS   TO WS-R-QTD(WS-RESV-X)                
080200*    ATUALIZA WS-R-SITUACAO COM O CONTEUDO DE RES-SITUACAO.       
080300     MOVE RES-SITUACAO      TO WS-R-SITUACAO(WS-RESV-X)           
080400*    ACIONA A ROTINA INDICADA.                                    
080500     PERFORM 0310-LER-RESERVA.                                    
080600*                                                                 
080700*    CALCULA AGORA / AGORA+1H / AGORA+3 MESES, UMA UNICA VEZ      
080800*    POR LOTE, E MONTA A TABELA DE TRANSICOES DE STATUS           
080900*    PERMITIDAS (REGRA DO ESTADO DA RESERVA).                     
081000*                                                                 
081100*    CALCULA DATA, HORA OU TOTAL.                                 
081200 0400-CALCULA-LIMITES.                                            
081300*    OBTEM VALOR DO SISTEMA OPERACIONAL.                          
081400     ACCEPT WS-DATA-SISTEMA FROM DATE                             
081500*    OBTEM VALOR DO SISTEMA OPERACIONAL.                          
081600     ACCEPT WS-HORA-SISTEMA FROM TIME                             
081700*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
081800     IF WS-DS-AA < 40                                             
081900*    CARREGA WS-SECULO COM UM VALOR/LITERAL FIXO.                 
082000        MOVE 20 TO WS-SECULO                                      
082100*    CAMINHO ALTERNATIVO DA CONDICAO ACIMA.                       
082200     ELSE                                                         
082300*    CARREGA WS-SECULO COM UM VALOR/LITERAL FIXO.                 
082400        MOVE 19 TO WS-SECULO                                      
082500*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
082600     END-IF                                                       
082700*    ATUALIZA WS-AG-DATA COM O CONTEUDO DE WS-SECULO.             
082800     MOVE WS-SECULO TO WS-AG-DATA(1:2)                            
082900*    ATUALIZA WS-AG-DATA COM O CONTEUDO DE WS-DS-AA.              
083000     MOVE WS-DS-AA  TO WS-AG-DATA(3:2)                            
083100*    ATUALIZA WS-AG-DATA COM O CONTEUDO DE WS-DS-MM.              
083200     MOVE WS-DS-MM  TO WS-AG-DATA(5:2)                            
083300*    ATUALIZA WS-AG-DATA COM O CONTEUDO DE WS-DS-DD.              
083400     MOVE WS-DS-DD  TO WS-AG-DATA(7:2)                            
083500*    ATUALIZA WS-AG-HORA COM O CONTEUDO DE WS-HS-HH.              
083600     MOVE WS-HS-HH  TO WS-AG-HORA(1:2)                            
083700*    ATUALIZA WS-AG-HORA COM O CONTEUDO DE WS-HS-MI.              
083800     MOVE WS-HS-MI  TO WS-AG-HORA(3:2)                            
083900*    ATUALIZA WS-CAND-DATA COM O CONTEUDO DE WS-AG-DATA.          
084000     MOVE WS-AG-DATA TO WS-CAND-DATA                              
084100*    ATUALIZA WS-CAND-HORA COM O CONTEUDO DE WS-AG-HORA.          
084200     MOVE WS-AG-HORA TO WS-CAND-HORA                              
084300*    CARREGA WS-MINUTOS-A-SOMAR COM UM VALOR/LITERAL FIXO.        
084400     MOVE 60 TO WS-MINUTOS-A-SOMAR                                
084500*    ACIONA A ROTINA INDICADA.                                    
084600     PERFORM 7450-SOMA-MINUTOS                                    
084700*    ATUALIZA WS-MIN-DH COM O CONTEUDO DE WS-CAND-INICIO-DH.      
084800     MOVE WS-CAND-INICIO-DH TO WS-MIN-DH                          
084900*    ATUALIZA WS-CAND-DATA COM O CONTEUDO DE WS-AG-DATA.          
085000     MOVE WS-AG-DATA TO WS-CAND-DATA                              
085100*    ATUALIZA WS-CAND-HORA COM O CONTEUDO DE WS-AG-HORA.          
085200     MOVE WS-AG-HORA TO WS-CAND-HORA                              
085300*    CARREGA WS-MESES-A-SOMAR COM UM VALOR/LITERAL FIXO.          
085400     MOVE 3 TO WS-MESES-A-SOMAR                                   
085500*    ACIONA A ROTINA INDICADA.                                    
085600     PERFORM 7470-SOMA-TRES-MESES                                 
085700*    ATUALIZA WS-MAX-DH COM O CONTEUDO DE WS-CAND-INICIO-DH.      
085800     MOVE WS-CAND-INICIO-DH TO WS-MAX-DH                          
085900*    ACIONA A ROTINA INDICADA.                                    
086000     PERFORM 7650-MONTA-TABELA-TRANSICAO                          
086100*    ACIONA A ROTINA INDICADA.                                    
086200     PERFORM 0405-INICIALIZA-TOTAIS.                              
086300*                                                                 
086400*    ROTINA DE APOIO DO LOTE.                                     
086500 0405-INICIALIZA-TOTAIS.                                          
086600*    CARREGA WS-TOT-ACEITOS-GERAL COM UM VALOR/LITERAL FIXO.      
086700     MOVE ZERO TO WS-TOT-ACEITOS-GERAL                            
086800*    CARREGA WS-TOT-REJEIT-GERAL COM UM VALOR/LITERAL FIXO.       
086900     MOVE ZERO TO WS-TOT-REJEIT-GERAL                             
087000*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
087100     SET WS-TOT-X TO 1                                            
087200*    CARREGA WS-TOT-ACAO COM UM VALOR/LITERAL FIXO.               
087300     MOVE "CREATE"   TO WS-TOT-ACAO(WS-TOT-X)                     
087400*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
087500     SET WS-TOT-X TO 2                                            
087600*    CARREGA WS-TOT-ACAO COM UM VALOR/LITERAL FIXO.               
087700     MOVE "CONFIRM"  TO WS-TOT-ACAO(WS-TOT-X)                     
087800*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
087900     SET WS-TOT-X TO 3                                            
088000*    CARREGA WS-TOT-ACAO COM UM VALOR/LITERAL FIXO.               
088100     MOVE "CANCEL"   TO WS-TOT-ACAO(WS-TOT-X)                     
088200*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
088300     SET WS-TOT-X TO 4                                            
088400*    CARREGA WS-TOT-ACAO COM UM VALOR/LITERAL FIXO.               
088500     MOVE "COMPLETE" TO WS-TOT-ACAO(WS-TOT-X)                     
088600*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
088700     SET WS-TOT-X TO 5                                            
088800*    CARREGA WS-TOT-ACAO COM UM VALOR/LITERAL FIXO.               
088900     MOVE "MODIFY"   TO WS-TOT-ACAO(WS-TOT-X)                     
089000*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
089100     SET WS-TOT-X TO 1                                            
089200*    ACIONA A ROTINA INDICADA.                                    
089300     PERFORM 0406-ZERA-UM-TOTAL                                   
089400         VARYING WS-TOT-X FROM 1 BY 1                             
089500         UNTIL WS-TOT-X > 5.                                      
089600*                                                                 
089700*    ROTINA DE APOIO DO LOTE.                                     
089800 0406-ZERA-UM-TOTAL.                                              
089900*    CARREGA WS-TOT-ACEITOS COM UM VALOR/LITERAL FIXO.            
090000     MOVE ZERO TO WS-TOT-ACEITOS(WS-TOT-X)                        
090100*    CARREGA WS-TOT-REJEIT COM UM VALOR/LITERAL FIXO.             
090200     MOVE ZERO TO WS-TOT-REJEIT(WS-TOT-X).                        
090300*                                                                 
090400*    LE O PROXIMO REGISTRO.                                       
090500 0500-LER-PEDIDO.                                                 
090600*    LE O PROXIMO REGISTRO DE ENTRADA.                            
090700     READ PEDENT                                                  
090800*    TRATAMENTO DE FIM-DE-ARQUIVO DESTE COMANDO.                  
090900        AT END MOVE "S" TO WS-FIM-PED                             
091000*    FIM DA LEITURA ACIMA.                                        
091100     END-READ.                                                    
091200*                                                                 
091300*    DESVIA PARA A ROTINA DA ACAO PEDIDA. CADA ROTINA DE ACAO     
091400*    DEIXA WS-PEDIDO-REJEITADO = "S" OU "N" ANTES DE VOLTAR,      
091500*    PARA ALIMENTAR OS TOTAIS DE CONTROLE DO LOTE.                
091600*                                                                 
091700*    PROCESSA UM PEDIDO DO LOTE.                                  
091800 0600-PROCESSA-PEDIDO.                                            
091900*    CARREGA WS-PEDIDO-REJEITADO COM UM VALOR/LITERAL FIXO.       
092000     MOVE "N" TO WS-PEDIDO-REJEITADO                              
092100*    SELECIONA O TRATAMENTO CONFORME O CODIGO DA ACAO.            
092200     EVALUATE PED-ACAO                                            
092300*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
092400        WHEN "CREATE"                                             
092500*    ACIONA A ROTINA INDICADA.                                    
092600           PERFORM 1000-TRATA-CREATE THRU 1000-EXIT               
092700*    ACIONA A ROTINA INDICADA.                                    
092800           PERFORM 0610-SOMA-TOTAL-CREATE                         
092900*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
093000        WHEN "CONFIRM"                                            
093100*    ACIONA A ROTINA INDICADA.                                    
093200           PERFORM 2000-TRATA-CONFIRM THRU 2000-EXIT              
093300*    ACIONA A ROTINA INDICADA.                                    
093400           PERFORM 0620-SOMA-TOTAL-CONFIRM                        
093500*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
093600        WHEN "CANCEL"                                             
093700*    ACIONA A ROTINA INDICADA.                                    
093800           PERFORM 3000-TRATA-CANCEL THRU 3000-EXIT               
093900*    ACIONA A ROTINA INDICADA.                                    
094000           PERFORM 0630-SOMA-TOTAL-CANCEL                         
094100*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
094200        WHEN "COMPLETE"                                           
094300*    ACIONA A ROTINA INDICADA.                                    
094400           PERFORM 4000-TRATA-COMPLETE THRU 4000-EXIT             
094500*    ACIONA A ROTINA INDICADA.                                    
094600           PERFORM 0640-SOMA-TOTAL-COMPLETE                       
094700*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
094800        WHEN "MODIFY"                                             
094900*    ACIONA A ROTINA INDICADA.                                    
095000           PERFORM 5000-TRATA-MODIFY THRU 5000-EXIT               
095100*    ACIONA A ROTINA INDICADA.                                    
095200           PERFORM 0650-SOMA-TOTAL-MODIFY                         
095300*    TRATA ESTA OPCAO DA SELECAO ACIMA.                           
095400        WHEN OTHER                                                
095500*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
095600           MOVE "ACAO DESCONHECIDA NO PEDIDO"                     
095700             TO WS-MOTIVO-REJEICAO                                
095800*    ACIONA A ROTINA INDICADA.                                    
095900           PERFORM 6000-REJEITA-PEDIDO                            
096000*    FIM DA SELECAO ACIMA.                                        
096100     END-EVALUATE                                                 
096200*    ACIONA A ROTINA INDICADA.                                    
096300     PERFORM 0500-LER-PEDIDO.                                     
096400*                                                                 
096500*    CALCULA DATA, HORA OU TOTAL.                                 
096600 0610-SOMA-TOTAL-CREATE.                                          
096700*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
096800     SET WS-TOT-X TO 1                                            
096900*    ACIONA A ROTINA INDICADA.                                    
097000     PERFORM 0660-SOMA-TOTAL-ITEM.                                
097100*                                                                 
097200*    CALCULA DATA, HORA OU TOTAL.                                 
097300 0620-SOMA-TOTAL-CONFIRM.                                         
097400*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
097500     SET WS-TOT-X TO 2                                            
097600*    ACIONA A ROTINA INDICADA.                                    
097700     PERFORM 0660-SOMA-TOTAL-ITEM.                                
097800*                                                                 
097900*    CALCULA DATA, HORA OU TOTAL.                                 
098000 0630-SOMA-TOTAL-CANCEL.                                          
098100*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
098200     SET WS-TOT-X TO 3                                            
098300*    ACIONA A ROTINA INDICADA.                                    
098400     PERFORM 0660-SOMA-TOTAL-ITEM.                                
098500*                                                                 
098600*    CALCULA DATA, HORA OU TOTAL.                                 
098700 0640-SOMA-TOTAL-COMPLETE.                                        
098800*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
098900     SET WS-TOT-X TO 4                                            
099000*    ACIONA A ROTINA INDICADA.                                    
099100     PERFORM 0660-SOMA-TOTAL-ITEM.                                
099200*                                                                 
099300*    CALCULA DATA, HORA OU TOTAL.                                 
099400 0650-SOMA-TOTAL-MODIFY.                                          
099500*    POSICIONA WS-TOT-X PARA ESTE PASSO.                          
099600     SET WS-TOT-X TO 5                                            
099700*    ACIONA A ROTINA INDICADA.                                    
099800     PERFORM 0660-SOMA-TOTAL-ITEM.                                
099900*                                                                 
100000*    CALCULA DATA, HORA OU TOTAL.                                 
100100 0660-SOMA-TOTAL-ITEM.                                            
100200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
100300     IF PEDIDO-FOI-REJEITADO                                      
100400*    ACUMULA WS-TOT-REJEIT NESTE PASSO DO LOTE.                   
100500        ADD 1 TO WS-TOT-REJEIT(WS-TOT-X)                          
100600*    ACUMULA WS-TOT-REJEIT-GERAL NESTE PASSO DO LOTE.             
100700        ADD 1 TO WS-TOT-REJEIT-GERAL                              
100800*    CAMINHO ALTERNATIVO DA CONDICAO ACIMA.                       
100900     ELSE                                                         
101000*    ACUMULA WS-TOT-ACEITOS NESTE PASSO DO LOTE.                  
101100        ADD 1 TO WS-TOT-ACEITOS(WS-TOT-X)                         
101200*    ACUMULA WS-TOT-ACEITOS-GERAL NESTE PASSO DO LOTE.            
101300        ADD 1 TO WS-TOT-ACEITOS-GERAL                             
101400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
101500     END-IF.                                                      
101600*                                                                 
101700*    REGRAVA A TABELA DE RESERVAS EM MEMORIA (JA COM AS           
101800*    SITUACOES/CAMPOS ALTERADOS NO LOTE) NO ARQUIVO RESVNOVO.     
101900*    O RESVCAD ANTIGO SERA SUBSTITUIDO PELO OPERADOR NO JCL       
102000*    DE ROTINA APOS A CONFERENCIA DO RELATORIO DE TOTAIS.         
102100*                                                                 
102200*    GRAVA OU ATUALIZA O MASTER.                                  
102300 0900-GRAVA-RESERVAS.                                             
102400*    CARREGA WS-IDX-RESV COM UM VALOR/LITERAL FIXO.               
102500     MOVE ZERO TO WS-IDX-RESV                                     
102600*    ACIONA A ROTINA INDICADA.                                    
102700     PERFORM 0910-GRAVA-UMA-RESERVA                               
102800         VARYING WS-IDX-RESV FROM 1 BY 1                          
102900         UNTIL WS-IDX-RESV > WS-QTD-RESV.                         
103000*                                                                 
103100*    GRAVA OU ATUALIZA O MASTER.                                  
103200 0910-GRAVA-UMA-RESERVA.                                          
103300*    POSICIONA WS-RESV-X PARA ESTE PASSO.                         
103400     SET WS-RESV-X TO WS-IDX-RESV                                 
103500*    REINICIALIZA A AREA DE TRABALHO.                             
103600     INITIALIZE REG-RESERVA-NOVA                                  
103700*    ATUALIZA REN-ID COM O CONTEUDO DE WS-R-ID.                   
103800     MOVE WS-R-ID(WS-RESV-X)       TO REN-ID                      
103900*    ATUALIZA REN-COD-MESA COM O CONTEUDO DE WS-R-COD-MESA.       
104000     MOVE WS-R-COD-MESA(WS-RESV-X) TO REN-COD-MESA                
104100*    ATUALIZA REN-NOME-CLIENTE COM O CONTEUDO DE WS-R-NOME.       
104200     MOVE WS-R-NOME(WS-RESV-X)     TO REN-NOME-CLIENTE            
104300*    ATUALIZA REN-EMAIL-CLIENTE COM O CONTEUDO DE WS-R-EMAIL.     
104400     MOVE WS-R-EMAIL(WS-RESV-X)    TO REN-EMAIL-CLIENTE           
104500*    ATUALIZA REN-FONE-CLIENTE COM O CONTEUDO DE WS-R-FONE.       
104600     MOVE WS-R-FONE(WS-RESV-X)     TO REN-FONE-CLIENTE            
104700*    ATUALIZA REN-OBSERVACAO COM O CONTEUDO DE WS-R-OBS.          
104800     MOVE WS-R-OBS(WS-RESV-X)      TO REN-OBSERVACAO              
104900*    ATUALIZA REN-DATA COM O CONTEUDO DE WS-R-DATA.               
105000     MOVE WS-R-DATA(WS-RESV-X)     TO REN-DATA                    
105100*    ATUALIZA REN-HORA COM O CONTEUDO DE WS-R-HORA.               
105200     MOVE WS-R-HORA(WS-RESV-X)     TO REN-HORA                    
105300*    ATUALIZA REN-DURACAO-MIN COM O CONTEUDO DE WS-R-DURACAO.     
105400     MOVE WS-R-DURACAO(WS-RESV-X)  TO REN-DURACAO-MIN             
105500*    ATUALIZA REN-QTD-PESSOAS COM O CONTEUDO DE WS-R-QTD.         
105600     MOVE WS-R-QTD(WS-RESV-X)      TO REN-QTD-PESSOAS             
105700*    ATUALIZA REN-SITUACAO COM O CONTEUDO DE WS-R-SITUACAO.       
105800     MOVE WS-R-SITUACAO(WS-RESV-X) TO REN-SITUACAO                
105900*    GRAVA REG-RESERVA-NOVA NO ARQUIVO DE SAIDA.                  
106000     WRITE REG-RESERVA-NOVA.                                      
106100*                                                                 
106200*    RELATORIO DE TOTAIS DE CONTROLE DO LOTE - UMA LINHA POR      
106300*    ACAO MAIS O TOTAL GERAL (SOL-0341).                          
106400*                                                                 
106500*    EMITE TOTAL DE CONTROLE.                                     
106600 0950-IMPRIME-TOTAIS.                                             
106700*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
106800     DISPLAY "RESLOTE - RELATORIO DE TOTAIS DO LOTE ".            
106900*    CARREGA WS-TOT-X COM UM VALOR/LITERAL FIXO.                  
107000     MOVE ZERO TO WS-TOT-X                                        
107100*    ACIONA A ROTINA INDICADA.                                    
107200     PERFORM 0960-IMPRIME-UM-TOTAL                                
107300         VARYING WS-TOT-X FROM 1 BY 1                             
107400         UNTIL WS-TOT-X > 5                                       
107500*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
107600     DISPLAY "RESLOTE - TOTAL GERAL ACEITOS  "                    
107700             WS-TOT-ACEITOS-GERAL                                 
107800*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
107900     DISPLAY "RESLOTE - TOTAL GERAL REJEIT.  "                    
108000             WS-TOT-REJEIT-GERAL.                                 
108100*                                                                 
108200*    EMITE TOTAL DE CONTROLE.                                     
108300 0960-IMPRIME-UM-TOTAL.                                           
108400*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
108500     DISPLAY "RESLOTE - ACAO " WS-TOT-ACAO(WS-TOT-X)              
108600             " ACEITOS " WS-TOT-ACEITOS(WS-TOT-X)                 
108700             " REJEIT. " WS-TOT-REJEIT(WS-TOT-X).                 
108800*                                                                 
108900*    ACAO CREATE - NOVA RESERVA (BATCH FLOW ITEM 2-CREATE)        
109000*                                                                 
109100*    ROTINA DE APOIO DO LOTE.                                     
109200 1000-TRATA-CREATE.                                               
109300*    CARREGA WS-MESA-ACHADA COM UM VALOR/LITERAL FIXO.            
109400     MOVE "N" TO WS-MESA-ACHADA                                   
109500*    ATUALIZA WS-EFE-COD-MESA-DISP COM O CONTEUDO DE PED-COD-     
109600*    MESA.                                                        
109700     MOVE PED-COD-MESA TO WS-EFE-COD-MESA-DISP                    
109800*    ACIONA A ROTINA INDICADA.                                    
109900     PERFORM 7100-LOCALIZA-MESA                                   
110000*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
110100     IF NOT MESA-FOI-ACHADA                                       
110200*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
110300        STRING "TABLE NOT FOUND: " DELIMITED BY SIZE              
110400               PED-COD-MESA      DELIMITED BY SIZE                
110500               INTO WS-MOTIVO-REJEICAO                            
110600*    ACIONA A ROTINA INDICADA.                                    
110700        PERFORM 6000-REJEITA-PEDIDO                               
110800*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
110900        GO TO 1000-EXIT                                           
111000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
111100     END-IF                                                       
111200*    ACIONA A ROTINA INDICADA.                                    
111300     PERFORM 7150-MESA-ACOMODA                                    
111400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
111500     IF NOT MESA-DISPONIVEL                                       
111600*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
111700        MOVE "TABLE CANNOT ACCOMMODATE PARTY SIZE"                
111800             TO WS-MOTIVO-REJEICAO                                
111900*    ACIONA A ROTINA INDICADA.                                    
112000        PERFORM 6000-REJEITA-PEDIDO                               
112100*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
112200        GO TO 1000-EXIT                                           
112300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
112400     END-IF                                                       
112500*    ATUALIZA WS-NOME-FORMATADO COM O CONTEUDO DE PED-NOME-       
112600*    CLIENTE.                                                     
112700     MOVE PED-NOME-CLIENTE  TO WS-NOME-FORMATADO                  
112800*    ATUALIZA WS-EMAIL-MINUSCULO COM O CONTEUDO DE PED-EMAIL-     
112900*    CLIENTE.                                                     
113000     MOVE PED-EMAIL-CLIENTE TO WS-EMAIL-MINUSCULO                 
113100*    ACIONA A ROTINA INDICADA.                                    
113200     PERFORM 7300-VALIDA-CLIENTE                                  
113300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
113400     IF NOT CLIENTE-VALIDO                                        
113500*    ACIONA A ROTINA INDICADA.                                    
113600        PERFORM 6000-REJEITA-PEDIDO                               
113700*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
113800        GO TO 1000-EXIT                                           
113900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
114000     END-IF                                                       
114100*    ATUALIZA WS-CAND-DATA COM O CONTEUDO DE PED-DATA.            
114200     MOVE PED-DATA         TO WS-CAND-DATA                        
114300*    ATUALIZA WS-CAND-HORA COM O CONTEUDO DE PED-HORA.            
114400     MOVE PED-HORA         TO WS-CAND-HORA                        
114500*    ATUALIZA WS-CAND-DURACAO COM O CONTEUDO DE PED-DURACAO-      
114600*    MIN.                                                         
114700     MOVE PED-DURACAO-MIN  TO WS-CAND-DURACAO                     
114800*    ACIONA A ROTINA INDICADA.                                    
114900     PERFORM 7400-VALIDA-HORARIO-RESERVA                          
115000*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
115100     IF NOT HORARIO-VALIDO                                        
115200*    ACIONA A ROTINA INDICADA.                                    
115300        PERFORM 6000-REJEITA-PEDIDO                               
115400*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
115500        GO TO 1000-EXIT                                           
115600*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
115700     END-IF                                                       
115800*    CARREGA WS-EXCLUIR-RES-ID COM UM VALOR/LITERAL FIXO.         
115900     MOVE SPACES TO WS-EXCLUIR-RES-ID                             
116000*    ACIONA A ROTINA INDICADA.                                    
116100     PERFORM 7500-VERIFICA-DISPONIBILIDADE                        
116200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
116300     IF NOT MESA-DISPONIVEL                                       
116400*    ACIONA A ROTINA INDICADA.                                    
116500        PERFORM 6000-REJEITA-PEDIDO                               
116600*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
116700        GO TO 1000-EXIT                                           
116800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
116900     END-IF                                                       
117000*    ACIONA A ROTINA INDICADA.                                    
117100     PERFORM 7900-GERA-ID-RESERVA                                 
117200*    ACUMULA WS-QTD-RESV NESTE PASSO DO LOTE.                     
117300     ADD 1 TO WS-QTD-RESV                                         
117400*    POSICIONA WS-RESV-X PARA ESTE PASSO.                         
117500     SET WS-RESV-X TO WS-QTD-RESV                                 
117600*    ATUALIZA WS-R-ID COM O CONTEUDO DE PED-RES-ID.               
117700     MOVE PED-RES-ID            TO WS-R-ID(WS-RESV-X)             
117800*    ATUALIZA WS-R-COD-MESA COM O CONTEUDO DE PED-COD-MESA.       
117900     MOVE PED-COD-MESA          TO WS-R-COD-MESA(WS-RESV-X)       
118000*    ATUALIZA WS-R-NOME COM O CONTEUDO DE WS-NOME-FORMATADO.      
118100     MOVE WS-NOME-FORMATADO     TO WS-R-NOME(WS-RESV-X)           
118200*    ATUALIZA WS-R-EMAIL COM O CONTEUDO DE WS-EMAIL-MINUSCULO.    
118300     MOVE WS-EMAIL-MINUSCULO    TO WS-R-EMAIL(WS-RESV-X)          
118400*    ATUALIZA WS-R-FONE COM O CONTEUDO DE PED-FONE-CLIENTE.       
118500     MOVE PED-FONE-CLIENTE      TO WS-R-FONE(WS-RESV-X)           
118600*    ATUALIZA WS-R-OBS COM O CONTEUDO DE PED-OBSERVACAO.          
118700     MOVE PED-OBSERVACAO        TO WS-R-OBS(WS-RESV-X)            
118800*    ATUALIZA WS-R-DATA COM O CONTEUDO DE WS-CAND-DATA.           
118900     MOVE WS-CAND-DATA          TO WS-R-DATA(WS-RESV-X)           
119000*    ATUALIZA WS-R-HORA COM O CONTEUDO DE WS-CAND-HORA.           
119100     MOVE WS-CAND-HORA          TO WS-R-HORA(WS-RESV-X)           
119200*    ATUALIZA WS-R-DURACAO COM O CONTEUDO DE WS-CAND-DURACAO.     
119300     MOVE WS-CAND-DURACAO       TO WS-R-DURACAO(WS-RESV-X)        
119400*    ATUALIZA WS-R-QTD COM O CONTEUDO DE PED-QTD-PESSOAS.         
119500     MOVE PED-QTD-PESSOAS       TO WS-R-QTD(WS-RESV-X)            
119600*    CARREGA WS-R-SITUACAO COM UM VALOR/LITERAL FIXO.             
119700     MOVE "PENDING"             TO WS-R-SITUACAO(WS-RESV-X)       
119800*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
119900     DISPLAY "RESLOTE - RESERVA CRIADA " PED-RES-ID               
120000             " MESA " PED-COD-MESA.                               
120100*    ROTINA DE APOIO DO LOTE.                                     
120200 1000-EXIT.                                                       
120300*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
120400     EXIT.                                                        
120500*                                                                 
120600*    ACAO CONFIRM - CONFIRMA RESERVA PENDENTE (MSF - SOL-0341)    
120700*                                                                 
120800*    ROTINA DE APOIO DO LOTE.                                     
120900 2000-TRATA-CONFIRM.                                              
121000*    ACIONA A ROTINA INDICADA.                                    
121100     PERFORM 7200-LOCALIZA-RESERVA                                
121200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
121300     IF NOT RESV-FOI-ACHADA                                       
121400*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
121500        STRING "RESERVATION NOT FOUND: " DELIMITED BY SIZE        
121600               PED-RES-ID             DELIMITED BY SIZE           
121700               INTO WS-MOTIVO-REJEICAO                            
121800*    ACIONA A ROTINA INDICADA.                                    
121900        PERFORM 6000-REJEITA-PEDIDO                               
122000*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
122100        GO TO 2000-EXIT                                           
122200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
122300     END-IF                                                       
122400*    CARREGA WS-TRANS-PARA-DESEJADA COM UM VALOR/LITERAL FIXO.    
122500     MOVE "CONFIRMED" TO WS-TRANS-PARA-DESEJADA                   
122600*    ACIONA A ROTINA INDICADA.                                    
122700     PERFORM 7600-TRANSICAO-STATUS                                
122800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
122900     IF NOT TRANSICAO-PERMITIDA                                   
123000*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
123100        STRING "CANNOT CONFIRM RESERVATION IN STATUS: "           
123200               DELIMITED BY SIZE                                  
123300               WS-R-SITUACAO(WS-RESV-X) DELIMITED BY SIZE         
123400               INTO WS-MOTIVO-REJEICAO                            
123500*    ACIONA A ROTINA INDICADA.                                    
123600        PERFORM 6000-REJEITA-PEDIDO                               
123700*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
123800        GO TO 2000-EXIT                                           
123900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
124000     END-IF                                                       
124100*    CARREGA WS-R-SITUACAO COM UM VALOR/LITERAL FIXO.             
124200     MOVE "CONFIRMED" TO WS-R-SITUACAO(WS-RESV-X)                 
124300*    ACIONA A ROTINA INDICADA.                                    
124400     PERFORM 8000-ENVIA-CONFIRMACAO                               
124500*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
124600     DISPLAY "RESLOTE - RESERVA CONFIRMADA " PED-RES-ID.          
124700*    ROTINA DE APOIO DO LOTE.                                     
124800 2000-EXIT.                                                       
124900*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
125000     EXIT.                                                        
125100*                                                                 
125200*    ACAO CANCEL - CANCELA RESERVA PENDENTE OU CONFIRMADA         
125300*                                                                 
125400*    ROTINA DE APOIO DO LOTE.                                     
125500 3000-TRATA-CANCEL.                                               
125600*    ACIONA A ROTINA INDICADA.                                    
125700     PERFORM 7200-LOCALIZA-RESERVA                                
125800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
125900     IF NOT RESV-FOI-ACHADA                                       
126000*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
126100        STRING "RESERVATION NOT FOUND: " DELIMITED BY SIZE        
126200               PED-RES-ID             DELIMITED BY SIZE           
126300               INTO WS-MOTIVO-REJEICAO                            
126400*    ACIONA A ROTINA INDICADA.                                    
126500        PERFORM 6000-REJEITA-PEDIDO                               
126600*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
126700        GO TO 3000-EXIT                                           
126800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
126900     END-IF                                                       
127000*    CARREGA WS-TRANS-PARA-DESEJADA COM UM VALOR/LITERAL FIXO.    
127100     MOVE "CANCELLED" TO WS-TRANS-PARA-DESEJADA                   
127200*    ACIONA A ROTINA INDICADA.                                    
127300     PERFORM 7600-TRANSICAO-STATUS                                
127400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
127500     IF NOT TRANSICAO-PERMITIDA                                   
127600*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
127700        STRING "CANNOT CANCEL RESERVATION IN STATUS: "            
127800               DELIMITED BY SIZE                                  
127900               WS-R-SITUACAO(WS-RESV-X) DELIMITED BY SIZE         
128000               INTO WS-MOTIVO-REJEICAO                            
128100*    ACIONA A ROTINA INDICADA.                                    
128200        PERFORM 6000-REJEITA-PEDIDO                               
128300*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
128400        GO TO 3000-EXIT                                           
128500*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
128600     END-IF                                                       
128700*    CARREGA WS-R-SITUACAO COM UM VALOR/LITERAL FIXO.             
128800     MOVE "CANCELLED" TO WS-R-SITUACAO(WS-RESV-X)                 
128900*    ACIONA A ROTINA INDICADA.                                    
129000     PERFORM 8100-ENVIA-CANCELAMENTO                              
129100*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
129200     DISPLAY "RESLOTE - RESERVA CANCELADA " PED-RES-ID.           
129300*    ROTINA DE APOIO DO LOTE.                                     
129400 3000-EXIT.                                                       
129500*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
129600     EXIT.                                                        
129700*                                                                 
129800*    ACAO COMPLETE - CONCLUI RESERVA CONFIRMADA (NO-SHOW E        
129900*    TRATADO COMO TERMINAL, NAO HA ACAO DE LOTE PARA ELE - V1.2)  
130000*                                                                 
130100*    ROTINA DE APOIO DO LOTE.                                     
130200 4000-TRATA-COMPLETE.                                             
130300*    ACIONA A ROTINA INDICADA.                                    
130400     PERFORM 7200-LOCALIZA-RESERVA                                
130500*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
130600     IF NOT RESV-FOI-ACHADA                                       
130700*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
130800        STRING "RESERVATION NOT FOUND: " DELIMITED BY SIZE        
130900               PED-RES-ID             DELIMITED BY SIZE           
131000               INTO WS-MOTIVO-REJEICAO                            
131100*    ACIONA A ROTINA INDICADA.                                    
131200        PERFORM 6000-REJEITA-PEDIDO                               
131300*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
131400        GO TO 4000-EXIT                                           
131500*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
131600     END-IF                                                       
131700*    CARREGA WS-TRANS-PARA-DESEJADA COM UM VALOR/LITERAL FIXO.    
131800     MOVE "COMPLETED" TO WS-TRANS-PARA-DESEJADA                   
131900*    ACIONA A ROTINA INDICADA.                                    
132000     PERFORM 7600-TRANSICAO-STATUS                                
132100*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
132200     IF NOT TRANSICAO-PERMITIDA                                   
132300*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
132400        STRING "CANNOT COMPLETE RESERVATION IN STATUS: "          
132500               DELIMITED BY SIZE                                  
132600               WS-R-SITUACAO(WS-RESV-X) DELIMITED BY SIZE         
132700               INTO WS-MOTIVO-REJEICAO                            
132800*    ACIONA A ROTINA INDICADA.                                    
132900        PERFORM 6000-REJEITA-PEDIDO                               
133000*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
133100        GO TO 4000-EXIT                                           
133200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
133300     END-IF                                                       
133400*    CARREGA WS-R-SITUACAO COM UM VALOR/LITERAL FIXO.             
133500     MOVE "COMPLETED" TO WS-R-SITUACAO(WS-RESV-X)                 
133600*    ACIONA A ROTINA INDICADA.                                    
133700     PERFORM 8200-ENVIA-CONCLUSAO                                 
133800*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
133900     DISPLAY "RESLOTE - RESERVA CONCLUIDA " PED-RES-ID.           
134000*    ROTINA DE APOIO DO LOTE.                                     
134100 4000-EXIT.                                                       
134200*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
134300     EXIT.                                                        
134400*                                                                 
134500*    ACAO MODIFY - ALTERA MESA E/OU HORARIO DE RESERVA PENDENTE   
134600*    OU CONFIRMADA (MSF - SOL-0341, V1.4)                         
134700*                                                                 
134800*    ROTINA DE APOIO DO LOTE.                                     
134900 5000-TRATA-MODIFY.                                               
135000*    ACIONA A ROTINA INDICADA.                                    
135100     PERFORM 7200-LOCALIZA-RESERVA                                
135200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
135300     IF NOT RESV-FOI-ACHADA                                       
135400*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
135500        STRING "RESERVATION NOT FOUND: " DELIMITED BY SIZE        
135600               PED-RES-ID             DELIMITED BY SIZE           
135700               INTO WS-MOTIVO-REJEICAO                            
135800*    ACIONA A ROTINA INDICADA.                                    
135900        PERFORM 6000-REJEITA-PEDIDO                               
136000*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
136100        GO TO 5000-EXIT                                           
136200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
136300     END-IF                                                       
136400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
136500     IF WS-R-SITUACAO(WS-RESV-X) NOT = "PENDING"                  
136600        AND WS-R-SITUACAO(WS-RESV-X) NOT = "CONFIRMED"            
136700*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
136800        MOVE "RESERVATION CANNOT BE MODIFIED IN CURRENT"          
136900-            " STATUS" TO WS-MOTIVO-REJEICAO                      
137000*    ACIONA A ROTINA INDICADA.                                    
137100        PERFORM 6000-REJEITA-PEDIDO                               
137200*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
137300        GO TO 5000-EXIT                                           
137400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
137500     END-IF                                                       
137600*    ACIONA A ROTINA INDICADA.                                    
137700     PERFORM 5100-RESOLVE-MESA-MODIFY                             
137800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
137900     IF NOT MESA-DISPONIVEL                                       
138000*    ACIONA A ROTINA INDICADA.                                    
138100        PERFORM 6000-REJEITA-PEDIDO                               
138200*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
138300        GO TO 5000-EXIT                                           
138400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
138500     END-IF                                                       
138600*    ACIONA A ROTINA INDICADA.                                    
138700     PERFORM 5200-RESOLVE-HORARIO-MODIFY                          
138800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
138900     IF NOT HORARIO-VALIDO                                        
139000*    ACIONA A ROTINA INDICADA.                                    
139100        PERFORM 6000-REJEITA-PEDIDO                               
139200*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
139300        GO TO 5000-EXIT                                           
139400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
139500     END-IF                                                       
139600*    CARREGA WS-HOUVE-MUDANCA COM UM VALOR/LITERAL FIXO.          
139700     MOVE "N" TO WS-HOUVE-MUDANCA                                 
139800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
139900     IF WS-EFE-COD-MESA NOT = WS-R-COD-MESA(WS-RESV-X)            
140000        OR WS-EFE-DATA NOT = WS-R-DATA(WS-RESV-X)                 
140100        OR WS-EFE-HORA NOT = WS-R-HORA(WS-RESV-X)                 
140200        OR WS-EFE-DURACAO NOT = WS-R-DURACAO(WS-RESV-X)           
140300*    CARREGA WS-HOUVE-MUDANCA COM UM VALOR/LITERAL FIXO.          
140400        MOVE "S" TO WS-HOUVE-MUDANCA                              
140500*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
140600     END-IF                                                       
140700*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
140800     IF HOUVE-MUDANCA-MESA-HORA                                   
140900*    ATUALIZA WS-EFE-COD-MESA-DISP COM O CONTEUDO DE WS-EFE-      
141000*    COD-MESA.                                                    
141100        MOVE WS-EFE-COD-MESA  TO WS-EFE-COD-MESA-DISP             
141200*    ATUALIZA WS-CAND-DATA COM O CONTEUDO DE WS-EFE-DATA.         
141300        MOVE WS-EFE-DATA      TO WS-CAND-DATA                     
141400*    ATUALIZA WS-CAND-HORA COM O CONTEUDO DE WS-EFE-HORA.         
141500        MOVE WS-EFE-HORA      TO WS-CAND-HORA                     
141600*    ATUALIZA WS-CAND-DURACAO COM O CONTEUDO DE WS-EFE-DURACAO.   
141700        MOVE WS-EFE-DURACAO   TO WS-CAND-DURACAO                  
141800*    ATUALIZA WS-EXCLUIR-RES-ID COM O CONTEUDO DE WS-R-ID.        
141900        MOVE WS-R-ID(WS-RESV-X) TO WS-EXCLUIR-RES-ID              
142000*    ACIONA A ROTINA INDICADA.                                    
142100        PERFORM 7500-VERIFICA-DISPONIBILIDADE                     
142200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
142300        IF NOT MESA-DISPONIVEL                                    
142400*    ACIONA A ROTINA INDICADA.                                    
142500           PERFORM 6000-REJEITA-PEDIDO                            
142600*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
142700           GO TO 5000-EXIT                                        
142800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
142900        END-IF                                                    
143000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
143100     END-IF                                                       
143200*    ATUALIZA WS-R-COD-MESA COM O CONTEUDO DE WS-EFE-COD-MESA.    
143300     MOVE WS-EFE-COD-MESA  TO WS-R-COD-MESA(WS-RESV-X)            
143400*    ATUALIZA WS-R-DATA COM O CONTEUDO DE WS-EFE-DATA.            
143500     MOVE WS-EFE-DATA      TO WS-R-DATA(WS-RESV-X)                
143600*    ATUALIZA WS-R-HORA COM O CONTEUDO DE WS-EFE-HORA.            
143700     MOVE WS-EFE-HORA      TO WS-R-HORA(WS-RESV-X)                
143800*    ATUALIZA WS-R-DURACAO COM O CONTEUDO DE WS-EFE-DURACAO.      
143900     MOVE WS-EFE-DURACAO   TO WS-R-DURACAO(WS-RESV-X)             
144000*    ACIONA A ROTINA INDICADA.                                    
144100     PERFORM 8300-ENVIA-MODIFICACAO                               
144200*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
144300     DISPLAY "RESLOTE - RESERVA ALTERADA " PED-RES-ID.            
144400*    ROTINA DE APOIO DO LOTE.                                     
144500 5000-EXIT.                                                       
144600*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
144700     EXIT.                                                        
144800*                                                                 
144900*    RESOLVE A MESA EFETIVA DA ALTERACAO (A PEDIDA, SE HOUVER,    
145000*    SENAO A ATUAL) E REVALIDA CAPACIDADE.                        
145100*                                                                 
145200*    RESOLVE O VALOR EFETIVO.                                     
145300 5100-RESOLVE-MESA-MODIFY.                                        
145400*    ATUALIZA WS-EFE-COD-MESA COM O CONTEUDO DE WS-R-COD-MESA.    
145500     MOVE WS-R-COD-MESA(WS-RESV-X) TO WS-EFE-COD-MESA             
145600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
145700     IF PED-COD-MESA NOT = SPACES                                 
145800*    ATUALIZA WS-EFE-COD-MESA COM O CONTEUDO DE PED-COD-MESA.     
145900        MOVE PED-COD-MESA TO WS-EFE-COD-MESA                      
146000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
146100     END-IF                                                       
146200*    ATUALIZA WS-EFE-QTD-PESSOAS COM O CONTEUDO DE WS-R-QTD.      
146300     MOVE WS-R-QTD(WS-RESV-X) TO WS-EFE-QTD-PESSOAS               
146400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
146500     IF PED-QTD-PESSOAS NOT = ZERO                                
146600*    ATUALIZA WS-EFE-QTD-PESSOAS COM O CONTEUDO DE PED-QTD-       
146700*    PESSOAS.                                                     
146800        MOVE PED-QTD-PESSOAS TO WS-EFE-QTD-PESSOAS                
146900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
147000     END-IF                                                       
147100*    CARREGA WS-MESA-ACHADA COM UM VALOR/LITERAL FIXO.            
147200     MOVE "N" TO WS-MESA-ACHADA                                   
147300*    ATUALIZA WS-EFE-COD-MESA-DISP COM O CONTEUDO DE WS-EFE-      
147400*    COD-MESA.                                                    
147500     MOVE WS-EFE-COD-MESA TO WS-EFE-COD-MESA-DISP                 
147600*    ACIONA A ROTINA INDICADA.                                    
147700     PERFORM 7100-LOCALIZA-MESA                                   
147800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
147900     IF NOT MESA-FOI-ACHADA                                       
148000*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
148100        STRING "TABLE NOT FOUND: " DELIMITED BY SIZE              
148200               WS-EFE-COD-MESA   DELIMITED BY SIZE                
148300               INTO WS-MOTIVO-REJEICAO                            
148400*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
148500        MOVE "N" TO WS-DISPONIVEL                                 
148600*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
148700        GO TO 5100-EXIT                                           
148800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
148900     END-IF                                                       
149000*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
149100     MOVE "S" TO WS-DISPONIVEL                                    
149200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
149300     IF WS-M-ATIVA(WS-MESA-X) NOT = "Y"                           
149400        OR WS-M-CAP(WS-MESA-X) < WS-EFE-QTD-PESSOAS               
149500*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
149600        MOVE "TABLE CANNOT ACCOMMODATE PARTY SIZE"                
149700             TO WS-MOTIVO-REJEICAO                                
149800*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
149900        MOVE "N" TO WS-DISPONIVEL                                 
150000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
150100     END-IF.                                                      
150200*    ROTINA DE APOIO DO LOTE.                                     
150300 5100-EXIT.                                                       
150400*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
150500     EXIT.                                                        
150600*                                                                 
150700*    RESOLVE A DATA/HORA/DURACAO EFETIVAS DA ALTERACAO (AS        
150800*    PEDIDAS, SE HOUVER, SENAO AS ATUAIS) E REVALIDA O HORARIO.   
150900*                                                                 
151000*    RESOLVE O VALOR EFETIVO.                                     
151100 5200-RESOLVE-HORARIO-MODIFY.                                     
151200*    ATUALIZA WS-EFE-DATA COM O CONTEUDO DE WS-R-DATA.            
151300     MOVE WS-R-DATA(WS-RESV-X)    TO WS-EFE-DATA                  
151400*    ATUALIZA WS-EFE-HORA COM O CONTEUDO DE WS-R-HORA.            
151500     MOVE WS-R-HORA(WS-RESV-X)    TO WS-EFE-HORA                  
151600*    ATUALIZA WS-EFE-DURACAO COM O CONTEUDO DE WS-R-DURACAO.      
151700     MOVE WS-R-DURACAO(WS-RESV-X) TO WS-EFE-DURACAO               
151800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
151900     IF PED-DATA NOT = ZERO                                       
152000*    ATUALIZA WS-EFE-DATA COM O CONTEUDO DE PED-DATA.             
152100        MOVE PED-DATA        TO WS-EFE-DATA                       
152200*    ATUALIZA WS-EFE-HORA COM O CONTEUDO DE PED-HORA.             
152300        MOVE PED-HORA        TO WS-EFE-HORA                       
152400*    ATUALIZA WS-EFE-DURACAO COM O CONTEUDO DE PED-DURACAO-MIN.   
152500        MOVE PED-DURACAO-MIN TO WS-EFE-DURACAO                    
152600*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
152700     END-IF                                                       
152800*    ATUALIZA WS-CAND-DATA COM O CONTEUDO DE WS-EFE-DATA.         
152900     MOVE WS-EFE-DATA     TO WS-CAND-DATA                         
153000*    ATUALIZA WS-CAND-HORA COM O CONTEUDO DE WS-EFE-HORA.         
153100     MOVE WS-EFE-HORA     TO WS-CAND-HORA                         
153200*    ATUALIZA WS-CAND-DURACAO COM O CONTEUDO DE WS-EFE-DURACAO.   
153300     MOVE WS-EFE-DURACAO  TO WS-CAND-DURACAO                      
153400*    ACIONA A ROTINA INDICADA.                                    
153500     PERFORM 7400-VALIDA-HORARIO-RESERVA.                         
153600*                                                                 
153700*    GRAVA UMA LINHA NO EXTRATO DE REJEICOES (REJEITOS) E         
153800*    MARCA O PEDIDO COMO REJEITADO PARA FINS DE TOTALIZACAO       
153900*    (VRS 2.1 - MOTIVO PASSA A SER GRAVADO POR EXTENSO).          
154000*                                                                 
154100*    REGISTRA A REJEICAO.                                         
154200 6000-REJEITA-PEDIDO.                                             
154300*    ATUALIZA REJ-ACAO COM O CONTEUDO DE PED-ACAO.                
154400     MOVE PED-ACAO           TO REJ-ACAO                          
154500*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
154600     IF PED-RES-ID = SPACES                                       
154700*    ATUALIZA REJ-CHAVE COM O CONTEUDO DE PED-COD-MESA.           
154800        MOVE PED-COD-MESA    TO REJ-CHAVE                         
154900*    CAMINHO ALTERNATIVO DA CONDICAO ACIMA.                       
155000     ELSE                                                         
155100*    ATUALIZA REJ-CHAVE COM O CONTEUDO DE PED-RES-ID.             
155200        MOVE PED-RES-ID      TO REJ-CHAVE                         
155300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
155400     END-IF                                                       
155500*    ATUALIZA REJ-MOTIVO COM O CONTEUDO DE WS-MOTIVO-REJEICAO.    
155600     MOVE WS-MOTIVO-REJEICAO TO REJ-MOTIVO                        
155700*    GRAVA REG-REJEICAO NO ARQUIVO DE SAIDA.                      
155800     WRITE REG-REJEICAO                                           
155900*    CARREGA WS-PEDIDO-REJEITADO COM UM VALOR/LITERAL FIXO.       
156000     MOVE "S" TO WS-PEDIDO-REJEITADO                              
156100*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
156200     DISPLAY "RESLOTE - PEDIDO REJEITADO " REJ-ACAO               
156300             " " REJ-CHAVE " - " WS-MOTIVO-REJEICAO.              
156400*                                                                 
156500*    LOCALIZA MESA NA TABELA EM MEMORIA PELO CODIGO EFETIVO       
156600*    (TABLESERVICE - BUSCA POR ID)                                
156700*                                                                 
156800*    ROTINA DE APOIO DO LOTE.                                     
156900 7100-LOCALIZA-MESA.                                              
157000*    CARREGA WS-MESA-ACHADA COM UM VALOR/LITERAL FIXO.            
157100     MOVE "N" TO WS-MESA-ACHADA                                   
157200*    CARREGA WS-IDX-MESA COM UM VALOR/LITERAL FIXO.               
157300     MOVE ZERO TO WS-IDX-MESA                                     
157400*    ACIONA A ROTINA INDICADA.                                    
157500     PERFORM 7110-COMPARA-UMA-MESA                                
157600         VARYING WS-IDX-MESA FROM 1 BY 1                          
157700         UNTIL WS-IDX-MESA > WS-QTD-MESAS                         
157800            OR MESA-FOI-ACHADA.                                   
157900*                                                                 
158000*    ROTINA DE APOIO DO LOTE.                                     
158100 7110-COMPARA-UMA-MESA.                                           
158200*    POSICIONA WS-MESA-X PARA ESTE PASSO.                         
158300     SET WS-MESA-X TO WS-IDX-MESA                                 
158400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
158500     IF WS-M-COD(WS-MESA-X) = WS-EFE-COD-MESA-DISP                
158600*    CARREGA WS-MESA-ACHADA COM UM VALOR/LITERAL FIXO.            
158700        MOVE "S" TO WS-MESA-ACHADA                                
158800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
158900     END-IF.                                                      
159000*                                                                 
159100*    TABLE.CANACCOMMODATE - MESA ATIVA E CAPACIDADE SUFICIENTE    
159200*                                                                 
159300*    ROTINA DE APOIO DO LOTE.                                     
159400 7150-MESA-ACOMODA.                                               
159500*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
159600     MOVE "N" TO WS-DISPONIVEL                                    
159700*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
159800     IF WS-M-ATIVA(WS-MESA-X) = "Y"                               
159900        AND WS-M-CAP(WS-MESA-X) >= PED-QTD-PESSOAS                
160000*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
160100        MOVE "S" TO WS-DISPONIVEL                                 
160200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
160300     END-IF.                                                      
160400*                                                                 
160500*    LOCALIZA RESERVA NA TABELA EM MEMORIA PELO RES-ID PEDIDO     
160600*                                                                 
160700*    ROTINA DE APOIO DO LOTE.                                     
160800 7200-LOCALIZA-RESERVA.                                           
160900*    CARREGA WS-RESV-ACHADA COM UM VALOR/LITERAL FIXO.            
161000     MOVE "N" TO WS-RESV-ACHADA                                   
161100*    CARREGA WS-IDX-RESV COM UM VALOR/LITERAL FIXO.               
161200     MOVE ZERO TO WS-IDX-RESV                                     
161300*    ACIONA A ROTINA INDICADA.                                    
161400     PERFORM 7210-COMPARA-UMA-RESERVA                             
161500         VARYING WS-IDX-RESV FROM 1 BY 1                          
161600         UNTIL WS-IDX-RESV > WS-QTD-RESV                          
161700            OR RESV-FOI-ACHADA.                                   
161800*                                                                 
161900*    ROTINA DE APOIO DO LOTE.                                     
162000 7210-COMPARA-UMA-RESERVA.                                        
162100*    POSICIONA WS-RESV-X PARA ESTE PASSO.                         
162200     SET WS-RESV-X TO WS-IDX-RESV                                 
162300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
162400     IF WS-R-ID(WS-RESV-X) = PED-RES-ID                           
162500*    CARREGA WS-RESV-ACHADA COM UM VALOR/LITERAL FIXO.            
162600        MOVE "S" TO WS-RESV-ACHADA                                
162700*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
162800     END-IF.                                                      
162900*                                                                 
163000*    VALIDACAO DO CLIENTE (CUSTOMERINFO) - NOME, E-MAIL E         
163100*    FONE. DEIXA O NOME FORMATADO EM WS-NOME-FORMATADO E O        
163200*    E-MAIL EM MINUSCULAS EM WS-EMAIL-MINUSCULO.                  
163300*                                                                 
163400*    VALIDA UMA REGRA DO PEDIDO.                                  
163500 7300-VALIDA-CLIENTE.                                             
163600*    CARREGA WS-CLIENTE-OK COM UM VALOR/LITERAL FIXO.             
163700     MOVE "S" TO WS-CLIENTE-OK                                    
163800*    ACIONA A ROTINA INDICADA.                                    
163900     PERFORM 7310-VALIDA-NOME                                     
164000*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
164100     IF CLIENTE-VALIDO                                            
164200*    ACIONA A ROTINA INDICADA.                                    
164300        PERFORM 7320-VALIDA-EMAIL                                 
164400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
164500     END-IF                                                       
164600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
164700     IF CLIENTE-VALIDO                                            
164800*    ACIONA A ROTINA INDICADA.                                    
164900        PERFORM 7330-VALIDA-FONE                                  
165000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
165100     END-IF.                                                      
165200*                                                                 
165300*    VALIDA UMA REGRA DO PEDIDO.                                  
165400 7310-VALIDA-NOME.                                                
165500*    ATUALIZA WS-NOME-FORMATADO COM O CONTEUDO DE PED-NOME-       
165600*    CLIENTE.                                                     
165700     MOVE PED-NOME-CLIENTE TO WS-NOME-FORMATADO                   
165800*    CARREGA WS-TAM COM UM VALOR/LITERAL FIXO.                    
165900     MOVE 100 TO WS-TAM                                           
166000*    ACIONA A ROTINA INDICADA.                                    
166100     PERFORM 7311-RECUA-POS-NOME                                  
166200         UNTIL WS-TAM = 0                                         
166300            OR WS-NOME-FORMATADO(WS-TAM:1) NOT = SPACE            
166400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
166500     IF WS-TAM < 2                                                
166600*    CARREGA WS-CLIENTE-OK COM UM VALOR/LITERAL FIXO.             
166700        MOVE "N" TO WS-CLIENTE-OK                                 
166800*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
166900        MOVE "CUSTOMER NAME IS REQUIRED (MIN. 2 CHARACTERS)"      
167000             TO WS-MOTIVO-REJEICAO                                
167100*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
167200        GO TO 7310-EXIT                                           
167300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
167400     END-IF                                                       
167500*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
167600     IF WS-NOME-FORMATADO(1:1) NOT LETRA-VALIDA                   
167700*    CARREGA WS-CLIENTE-OK COM UM VALOR/LITERAL FIXO.             
167800        MOVE "N" TO WS-CLIENTE-OK                                 
167900*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
168000        MOVE "CUSTOMER NAME MUST START WITH A LETTER"             
168100             TO WS-MOTIVO-REJEICAO                                
168200*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
168300        GO TO 7310-EXIT                                           
168400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
168500     END-IF                                                       
168600*    EXAMINA/AJUSTA O CONTEUDO DO CAMPO.                          
168700     INSPECT WS-NOME-FORMATADO                                    
168800        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                   
168900                TO "abcdefghijklmnopqrstuvwxyz"                   
169000*    EXAMINA/AJUSTA O CONTEUDO DO CAMPO.                          
169100     INSPECT WS-NOME-FORMATADO(1:1)                               
169200        CONVERTING "abcdefghijklmnopqrstuvwxyz"                   
169300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                  
169400*    ROTINA DE APOIO DO LOTE.                                     
169500 7310-EXIT.                                                       
169600*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
169700     EXIT.                                                        
169800*                                                                 
169900*    ROTINA DE APOIO DO LOTE.                                     
170000 7311-RECUA-POS-NOME.                                             
170100*    DEDUZ O VALOR ACUMULADO EM WS-TAM.                           
170200     SUBTRACT 1 FROM WS-TAM.                                      
170300*                                                                 
170400*    VALIDA UMA REGRA DO PEDIDO.                                  
170500 7320-VALIDA-EMAIL.                                               
170600*    ATUALIZA WS-EMAIL-MINUSCULO COM O CONTEUDO DE PED-EMAIL-     
170700*    CLIENTE.                                                     
170800     MOVE PED-EMAIL-CLIENTE TO WS-EMAIL-MINUSCULO                 
170900*    CARREGA WS-ARROBA-POS COM UM VALOR/LITERAL FIXO.             
171000     MOVE ZERO TO WS-ARROBA-POS                                   
171100*    CARREGA WS-POS COM UM VALOR/LITERAL FIXO.                    
171200     MOVE ZERO TO WS-POS                                          
171300*    ACIONA A ROTINA INDICADA.                                    
171400     PERFORM 7321-ACHA-ARROBA                                     
171500         VARYING WS-POS FROM 1 BY 1                               
171600         UNTIL WS-POS > 100                                       
171700            OR WS-ARROBA-POS NOT = ZERO                           
171800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
171900     IF WS-ARROBA-POS = ZERO OR WS-ARROBA-POS = 1                 
172000*    CARREGA WS-CLIENTE-OK COM UM VALOR/LITERAL FIXO.             
172100        MOVE "N" TO WS-CLIENTE-OK                                 
172200*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
172300        MOVE "CUSTOMER E-MAIL FORMAT IS INVALID"                  
172400             TO WS-MOTIVO-REJEICAO                                
172500*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
172600        GO TO 7320-EXIT                                           
172700*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
172800     END-IF                                                       
172900*    CARREGA WS-PONTO-POS COM UM VALOR/LITERAL FIXO.              
173000     MOVE ZERO TO WS-PONTO-POS                                    
173100*    ACIONA A ROTINA INDICADA.                                    
173200     PERFORM 7322-ACHA-PONTO                                      
173300         VARYING WS-POS FROM WS-ARROBA-POS BY 1                   
173400         UNTIL WS-POS > 100                                       
173500            OR WS-PONTO-POS NOT = ZERO                            
173600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
173700     IF WS-PONTO-POS = ZERO                                       
173800        OR WS-PONTO-POS < WS-ARROBA-POS + 2                       
173900        OR WS-PONTO-POS > 98                                      
174000*    CARREGA WS-CLIENTE-OK COM UM VALOR/LITERAL FIXO.             
174100        MOVE "N" TO WS-CLIENTE-OK                                 
174200*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
174300        MOVE "CUSTOMER E-MAIL FORMAT IS INVALID"                  
174400             TO WS-MOTIVO-REJEICAO                                
174500*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
174600        GO TO 7320-EXIT                                           
174700*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
174800     END-IF                                                       
174900*    EXAMINA/AJUSTA O CONTEUDO DO CAMPO.                          
175000     INSPECT WS-EMAIL-MINUSCULO                                   
175100        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                   
175200                TO "abcdefghijklmnopqrstuvwxyz".                  
175300*    ROTINA DE APOIO DO LOTE.                                     
175400 7320-EXIT.                                                       
175500*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
175600     EXIT.                                                        
175700*                                                                 
175800*    ROTINA DE APOIO DO LOTE.                                     
175900 7321-ACHA-ARROBA.                                                
176000*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
176100     IF PED-EMAIL-CLIENTE(WS-POS:1) = "@"                         
176200*    ATUALIZA WS-ARROBA-POS COM O CONTEUDO DE WS-POS.             
176300        MOVE WS-POS TO WS-ARROBA-POS                              
176400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
176500     END-IF.                                                      
176600*                                                                 
176700*    ROTINA DE APOIO DO LOTE.                                     
176800 7322-ACHA-PONTO.                                                 
176900*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
177000     IF PED-EMAIL-CLIENTE(WS-POS:1) = "."                         
177100*    ATUALIZA WS-PONTO-POS COM O CONTEUDO DE WS-POS.              
177200        MOVE WS-POS TO WS-PONTO-POS                               
177300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
177400     END-IF.                                                      
177500*                                                                 
177600*    FONE (PADRAO BRASILEIRO) - VERIFICACAO ESTRUTURAL PELA       
177700*    CONTAGEM DE DIGITOS (10 = FIXO COM DDD, 11 = CELULAR)        
177800*                                                                 
177900*    VALIDA UMA REGRA DO PEDIDO.                                  
178000 7330-VALIDA-FONE.                                                
178100*    CARREGA WS-DIGITOS-FONE COM UM VALOR/LITERAL FIXO.           
178200     MOVE ZERO TO WS-DIGITOS-FONE                                 
178300*    CARREGA WS-POS COM UM VALOR/LITERAL FIXO.                    
178400     MOVE ZERO TO WS-POS                                          
178500*    ACIONA A ROTINA INDICADA.                                    
178600     PERFORM 7331-CONTA-DIGITO-FONE                               
178700         VARYING WS-POS FROM 1 BY 1                               
178800         UNTIL WS-POS > 20                                        
178900*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
179000     IF WS-DIGITOS-FONE < 10 OR WS-DIGITOS-FONE > 11              
179100*    CARREGA WS-CLIENTE-OK COM UM VALOR/LITERAL FIXO.             
179200        MOVE "N" TO WS-CLIENTE-OK                                 
179300*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
179400        MOVE "CUSTOMER PHONE FORMAT IS INVALID"                   
179500             TO WS-MOTIVO-REJEICAO                                
179600*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
179700     END-IF.                                                      
179800*                                                                 
179900*    CONTA AS RESERVAS DO DIA.                                    
180000 7331-CONTA-DIGITO-FONE.                                          
180100*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
180200     IF PED-FONE-CLIENTE(WS-POS:1) IS DIGITO-VALIDO               
180300*    ACUMULA WS-DIGITOS-FONE NESTE PASSO DO LOTE.                 
180400        ADD 1 TO WS-DIGITOS-FONE                                  
180500*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
180600     END-IF.                                                      
180700*                                                                 
180800*    VALIDACAO DA RESERVATIONTIME - DURACAO E NAO SER NO          
180900*    PASSADO. A JANELA DE FUNCIONAMENTO E A ANTECEDENCIA          
181000*    MINIMA/MAXIMA FICAM POR CONTA DE 7500 (AVAILABILITY).        
181100*                                                                 
181200*    VALIDA UMA REGRA DO PEDIDO.                                  
181300 7400-VALIDA-HORARIO-RESERVA.                                     
181400*    CARREGA WS-HORARIO-OK COM UM VALOR/LITERAL FIXO.             
181500     MOVE "S" TO WS-HORARIO-OK                                    
181600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
181700     IF WS-CAND-DURACAO = ZERO                                    
181800*    CARREGA WS-CAND-DURACAO COM UM VALOR/LITERAL FIXO.           
181900        MOVE 120 TO WS-CAND-DURACAO                               
182000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
182100     END-IF                                                       
182200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
182300     IF WS-CAND-DURACAO < 1 OR WS-CAND-DURACAO > 480              
182400*    CARREGA WS-HORARIO-OK COM UM VALOR/LITERAL FIXO.             
182500        MOVE "N" TO WS-HORARIO-OK                                 
182600*    CARREGA O CAMPO DESTINO COM UM VALOR/LITERAL FIXO.           
182700        MOVE "RESERVATION DURATION MUST BE 1 TO 480 MINUTES"      
182800             TO WS-MOTIVO-REJEICAO                                
182900*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
183000        GO TO 7400-EXIT                                           
183100*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
183200     END-IF                                                       
183300*    ACIONA A ROTINA INDICADA.                                    
183400     PERFORM 7460-CALC-FIM-RESERVA                                
183500*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
183600     IF WS-CAND-INICIO-DH < WS-AGORA-DH                           
183700*    CARREGA WS-HORARIO-OK COM UM VALOR/LITERAL FIXO.             
183800        MOVE "N" TO WS-HORARIO-OK                                 
183900*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
184000        MOVE "RESERVATION DATE AND TIME MUST NOT BE IN THE PAST"  
184100             TO WS-MOTIVO-REJEICAO                                
184200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
184300     END-IF.                                                      
184400*    ROTINA DE APOIO DO LOTE.                                     
184500 7400-EXIT.                                                       
184600*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
184700     EXIT.                                                        
184800*                                                                 
184900*                                                                 
185000*    CALCULA O FIM DA RESERVA CANDIDATA A PARTIR DE               
185100*    WS-CAND-DATA/WS-CAND-HORA/WS-CAND-DURACAO                    
185200*                                                                 
185300*    CALCULA DATA, HORA OU TOTAL.                                 
185400 7460-CALC-FIM-RESERVA.                                           
185500*    CALCULA O VALOR DE WS-CAND-INICIO-DH.                        
185600     COMPUTE WS-CAND-INICIO-DH =                                  
185700             WS-CAND-DATA * 10000 + WS-CAND-HORA                  
185800*    ATUALIZA WS-MINUTOS-A-SOMAR COM O CONTEUDO DE WS-CAND-       
185900*    DURACAO.                                                     
186000     MOVE WS-CAND-DURACAO TO WS-MINUTOS-A-SOMAR                   
186100*    ACIONA A ROTINA INDICADA.                                    
186200     PERFORM 7450-SOMA-MINUTOS                                    
186300*    CALCULA O VALOR DE WS-CAND-FIM-HORA.                         
186400     COMPUTE WS-CAND-FIM-HORA = WS-FIM-HOR * 100 + WS-FIM-MIN.    
186500*                                                                 
186600*    SOMA WS-MINUTOS-A-SOMAR MINUTOS A WS-CAND-DATA/HORA, COM     
186700*    VIRADA DE HORA, DIA, MES E ANO. RESULTADO EM WS-CALC-FIM     
186800*    E EM WS-CAND-FIM-DH (AAAAMMDDHHMI).                          
186900*                                                                 
187000*    CALCULA DATA, HORA OU TOTAL.                                 
187100 7450-SOMA-MINUTOS.                                               
187200*    CALCULA O VALOR DE WS-TOT-MIN-DIA.                           
187300     COMPUTE WS-TOT-MIN-DIA =                                     
187400             (WS-CAND-HH * 60) + WS-CAND-MI + WS-MINUTOS-A-SOMAR  
187500*    CALCULA QUOCIENTE E RESTO DESTE PASSO.                       
187600     DIVIDE WS-TOT-MIN-DIA BY 1440                                
187700            GIVING WS-DIA-ATUAL-SOMA                              
187800            REMAINDER WS-TOT-MIN-DIA                              
187900*    CALCULA QUOCIENTE E RESTO DESTE PASSO.                       
188000     DIVIDE WS-TOT-MIN-DIA BY 60                                  
188100            GIVING WS-HORA-CALC-AUX                               
188200            REMAINDER WS-MIN-CALC-AUX                             
188300*    ATUALIZA WS-FIM-HOR COM O CONTEUDO DE WS-HORA-CALC-AUX.      
188400     MOVE WS-HORA-CALC-AUX TO WS-FIM-HOR                          
188500*    ATUALIZA WS-FIM-MIN COM O CONTEUDO DE WS-MIN-CALC-AUX.       
188600     MOVE WS-MIN-CALC-AUX  TO WS-FIM-MIN                          
188700*    ATUALIZA WS-ANO-CALC COM O CONTEUDO DE WS-CAND-DATA.         
188800     MOVE WS-CAND-DATA(1:4) TO WS-ANO-CALC                        
188900*    ATUALIZA WS-MES-CALC COM O CONTEUDO DE WS-CAND-DATA.         
189000     MOVE WS-CAND-DATA(5:2) TO WS-MES-CALC                        
189100*    ATUALIZA WS-DIA-CALC COM O CONTEUDO DE WS-CAND-DATA.         
189200     MOVE WS-CAND-DATA(7:2) TO WS-DIA-CALC                        
189300*    ACIONA A ROTINA INDICADA.                                    
189400     PERFORM 7480-VERIFICA-BISSEXTO                               
189500*    ACIONA A ROTINA INDICADA.                                    
189600     PERFORM 7425-AVANCA-UM-DIA                                   
189700         VARYING WS-DIA-ATUAL-SOMA FROM WS-DIA-ATUAL-SOMA BY -1   
189800         UNTIL WS-DIA-ATUAL-SOMA = ZERO                           
189900*    ATUALIZA WS-FIM-ANO COM O CONTEUDO DE WS-ANO-CALC.           
190000     MOVE WS-ANO-CALC TO WS-FIM-ANO                               
190100*    ATUALIZA WS-FIM-MES COM O CONTEUDO DE WS-MES-CALC.           
190200     MOVE WS-MES-CALC TO WS-FIM-MES                               
190300*    ATUALIZA WS-FIM-DIA COM O CONTEUDO DE WS-DIA-CALC.           
190400     MOVE WS-DIA-CALC TO WS-FIM-DIA                               
190500*    ATUALIZA WS-CAND-FIM-DH COM O CONTEUDO DE WS-FIM-ANO.        
190600     MOVE WS-FIM-ANO TO WS-CAND-FIM-DH(1:4)                       
190700*    ATUALIZA WS-CAND-FIM-DH COM O CONTEUDO DE WS-FIM-MES.        
190800     MOVE WS-FIM-MES TO WS-CAND-FIM-DH(5:2)                       
190900*    ATUALIZA WS-CAND-FIM-DH COM O CONTEUDO DE WS-FIM-DIA.        
191000     MOVE WS-FIM-DIA TO WS-CAND-FIM-DH(7:2)                       
191100*    ATUALIZA WS-CAND-FIM-DH COM O CONTEUDO DE WS-FIM-HOR.        
191200     MOVE WS-FIM-HOR TO WS-CAND-FIM-DH(9:2)                       
191300*    ATUALIZA WS-CAND-FIM-DH COM O CONTEUDO DE WS-FIM-MIN.        
191400     MOVE WS-FIM-MIN TO WS-CAND-FIM-DH(11:2).                     
191500*                                                                 
191600*    AVANCA A DATA DE TRABALHO (WS-ANO-CALC/MES/DIA) EM UM        
191700*    DIA, VIRANDO MES E ANO QUANDO NECESSARIO. REAVALIA O         
191800*    BISSEXTO QUANDO O ANO VIRA.                                  
191900*                                                                 
192000*    ROTINA DE APOIO DO LOTE.                                     
192100 7425-AVANCA-UM-DIA.                                              
192200*    ACUMULA WS-DIA-CALC NESTE PASSO DO LOTE.                     
192300     ADD 1 TO WS-DIA-CALC                                         
192400*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
192500     IF WS-MES-CALC = 2                                           
192600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
192700        IF WS-DIA-CALC > WS-FEV-DIAS                              
192800*    CARREGA WS-DIA-CALC COM UM VALOR/LITERAL FIXO.               
192900           MOVE 1 TO WS-DIA-CALC                                  
193000*    ACUMULA WS-MES-CALC NESTE PASSO DO LOTE.                     
193100           ADD 1 TO WS-MES-CALC                                   
193200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
193300        END-IF                                                    
193400*    CAMINHO ALTERNATIVO DA CONDICAO ACIMA.                       
193500     ELSE                                                         
193600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
193700        IF WS-DIA-CALC > WS-DIAS-MES-TAB(WS-MES-CALC)             
193800*    CARREGA WS-DIA-CALC COM UM VALOR/LITERAL FIXO.               
193900           MOVE 1 TO WS-DIA-CALC                                  
194000*    ACUMULA WS-MES-CALC NESTE PASSO DO LOTE.                     
194100           ADD 1 TO WS-MES-CALC                                   
194200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
194300        END-IF                                                    
194400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
194500     END-IF                                                       
194600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
194700     IF WS-MES-CALC > 12                                          
194800*    CARREGA WS-MES-CALC COM UM VALOR/LITERAL FIXO.               
194900        MOVE 1 TO WS-MES-CALC                                     
195000*    ACUMULA WS-ANO-CALC NESTE PASSO DO LOTE.                     
195100        ADD 1 TO WS-ANO-CALC                                      
195200*    ACIONA A ROTINA INDICADA.                                    
195300        PERFORM 7480-VERIFICA-BISSEXTO                            
195400*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
195500     END-IF.                                                      
195600*                                                                 
195700*    TESTE DE ANO BISSEXTO (DIVISAO POR 4, NAO POR 100 A          
195800*    MENOS QUE TAMBEM DIVISIVEL POR 400) - SEM FUNCOES            
195900*    INTRINSECAS, SO ARITMETICA DE RESTO DE DIVISAO.              
196000*                                                                 
196100*    VERIFICA UMA CONDICAO DO LOTE.                               
196200 7480-VERIFICA-BISSEXTO.                                          
196300*    CALCULA QUOCIENTE E RESTO DESTE PASSO.                       
196400     DIVIDE WS-ANO-CALC BY 4   GIVING WS-AUX-DIV                  
196500            REMAINDER WS-AUX-RESTO-4                              
196600*    CALCULA QUOCIENTE E RESTO DESTE PASSO.                       
196700     DIVIDE WS-ANO-CALC BY 100 GIVING WS-AUX-DIV                  
196800            REMAINDER WS-AUX-RESTO-100                            
196900*    CALCULA QUOCIENTE E RESTO DESTE PASSO.                       
197000     DIVIDE WS-ANO-CALC BY 400 GIVING WS-AUX-DIV                  
197100            REMAINDER WS-AUX-RESTO-400                            
197200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
197300     IF WS-AUX-RESTO-4 = ZERO                                     
197400        AND (WS-AUX-RESTO-100 NOT = ZERO                          
197500             OR WS-AUX-RESTO-400 = ZERO)                          
197600*    CARREGA WS-FEV-DIAS COM UM VALOR/LITERAL FIXO.               
197700        MOVE 29 TO WS-FEV-DIAS                                    
197800*    CAMINHO ALTERNATIVO DA CONDICAO ACIMA.                       
197900     ELSE                                                         
198000*    CARREGA WS-FEV-DIAS COM UM VALOR/LITERAL FIXO.               
198100        MOVE 28 TO WS-FEV-DIAS                                    
198200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
198300     END-IF.                                                      
198400*                                                                 
198500*    SOMA WS-MESES-A-SOMAR MESES (NO MAXIMO 3) A                  
198600*    WS-CAND-DATA/HORA - USADA PARA A JANELA MAXIMA DE            
198700*    ANTECEDENCIA (SOL-0512). MANTEM O MESMO DIA E HORA;          
198800*    SE O MES DE DESTINO TEM MENOS DIAS, RECUA PARA O             
198900*    ULTIMO DIA DESSE MES.                                        
199000*                                                                 
199100*    CALCULA DATA, HORA OU TOTAL.                                 
199200 7470-SOMA-TRES-MESES.                                            
199300*    ATUALIZA WS-ANO-CALC COM O CONTEUDO DE WS-CAND-DATA.         
199400     MOVE WS-CAND-DATA(1:4) TO WS-ANO-CALC                        
199500*    ATUALIZA WS-MES-CALC COM O CONTEUDO DE WS-CAND-DATA.         
199600     MOVE WS-CAND-DATA(5:2) TO WS-MES-CALC                        
199700*    ATUALIZA WS-DIA-CALC COM O CONTEUDO DE WS-CAND-DATA.         
199800     MOVE WS-CAND-DATA(7:2) TO WS-DIA-CALC                        
199900*    ACIONA A ROTINA INDICADA.                                    
200000     PERFORM 7471-SOMA-UM-MES                                     
200100         VARYING WS-MESES-A-SOMAR FROM WS-MESES-A-SOMAR BY -1     
200200         UNTIL WS-MESES-A-SOMAR = ZERO                            
200300*    ATUALIZA WS-CAND-INICIO-DH COM O CONTEUDO DE WS-ANO-CALC.    
200400     MOVE WS-ANO-CALC TO WS-CAND-INICIO-DH(1:4)                   
200500*    ATUALIZA WS-CAND-INICIO-DH COM O CONTEUDO DE WS-MES-CALC.    
200600     MOVE WS-MES-CALC TO WS-CAND-INICIO-DH(5:2)                   
200700*    ATUALIZA WS-CAND-INICIO-DH COM O CONTEUDO DE WS-DIA-CALC.    
200800     MOVE WS-DIA-CALC TO WS-CAND-INICIO-DH(7:2)                   
200900*    ATUALIZA WS-CAND-INICIO-DH COM O CONTEUDO DE WS-CAND-HORA.   
201000     MOVE WS-CAND-HORA TO WS-CAND-INICIO-DH(9:4).                 
201100*                                                                 
201200*    CALCULA DATA, HORA OU TOTAL.                                 
201300 7471-SOMA-UM-MES.                                                
201400*    ACUMULA WS-MES-CALC NESTE PASSO DO LOTE.                     
201500     ADD 1 TO WS-MES-CALC                                         
201600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
201700     IF WS-MES-CALC > 12                                          
201800*    CARREGA WS-MES-CALC COM UM VALOR/LITERAL FIXO.               
201900        MOVE 1 TO WS-MES-CALC                                     
202000*    ACUMULA WS-ANO-CALC NESTE PASSO DO LOTE.                     
202100        ADD 1 TO WS-ANO-CALC                                      
202200*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
202300     END-IF                                                       
202400*    ACIONA A ROTINA INDICADA.                                    
202500     PERFORM 7480-VERIFICA-BISSEXTO                               
202600*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
202700     IF WS-MES-CALC = 2 AND WS-DIA-CALC > WS-FEV-DIAS             
202800*    ATUALIZA WS-DIA-CALC COM O CONTEUDO DE WS-FEV-DIAS.          
202900        MOVE WS-FEV-DIAS TO WS-DIA-CALC                           
203000*    CAMINHO ALTERNATIVO DA CONDICAO ACIMA.                       
203100     ELSE                                                         
203200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
203300        IF WS-DIA-CALC > WS-DIAS-MES-TAB(WS-MES-CALC)             
203400*    ATUALIZA WS-DIA-CALC COM O CONTEUDO DE WS-DIAS-MES-TAB.      
203500           MOVE WS-DIAS-MES-TAB(WS-MES-CALC) TO WS-DIA-CALC       
203600*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
203700        END-IF                                                    
203800*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
203900     END-IF.                                                      
204000*                                                                 
204100*    AVAILABILITYSERVICE - VERIFICACAO DE DISPONIBILIDADE DA      
204200*    MESA WS-EFE-COD-MESA-DISP NA JANELA                          
204300*    WS-CAND-INICIO-DH / WS-CAND-FIM-DH. CHAMADA PELO CREATE      
204400*    E PELO MODIFY (SOL-0341 / SOL-0512).                         
204500*                                                                 
204600*    VERIFICA UMA CONDICAO DO LOTE.                               
204700 7500-VERIFICA-DISPONIBILIDADE.                                   
204800*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
204900     MOVE "S" TO WS-DISPONIVEL                                    
205000*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
205100     IF WS-CAND-HORA < 1100 OR WS-CAND-FIM-HORA > 2300            
205200*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
205300        MOVE "N" TO WS-DISPONIVEL                                 
205400*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
205500        MOVE "RESERVATION TIME IS OUTSIDE OPERATING HOURS"        
205600             TO WS-MOTIVO-REJEICAO                                
205700*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
205800        GO TO 7500-EXIT                                           
205900*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
206000     END-IF                                                       
206100*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
206200     IF WS-CAND-INICIO-DH < WS-MIN-DH                             
206300*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
206400        MOVE "N" TO WS-DISPONIVEL                                 
206500*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
206600        MOVE "RESERVATIONS MUST BE MADE AT LEAST 1 HOUR IN        
206700-           " ADVANCE"                                            
206800             TO WS-MOTIVO-REJEICAO                                
206900*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
207000        GO TO 7500-EXIT                                           
207100*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
207200     END-IF                                                       
207300*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
207400     IF WS-CAND-INICIO-DH > WS-MAX-DH                             
207500*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
207600        MOVE "N" TO WS-DISPONIVEL                                 
207700*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
207800        MOVE "RESERVATIONS CANNOT BE MADE MORE THAN 3 MONTHS      
207900-           " IN ADVANCE"                                         
208000             TO WS-MOTIVO-REJEICAO                                
208100*    DESVIA O FLUXO PARA A SAIDA DO PARAGRAFO.                    
208200        GO TO 7500-EXIT                                           
208300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
208400     END-IF                                                       
208500*    ACIONA A ROTINA INDICADA.                                    
208600     PERFORM 7560-MARCA-HORARIO-PICO                              
208700*    CARREGA WS-IDX-RESV COM UM VALOR/LITERAL FIXO.               
208800     MOVE ZERO TO WS-IDX-RESV                                     
208900*    ACIONA A ROTINA INDICADA.                                    
209000     PERFORM 7550-VERIFICA-SOBREPOSICAO                           
209100         VARYING WS-IDX-RESV FROM 1 BY 1                          
209200         UNTIL WS-IDX-RESV > WS-QTD-RESV                          
209300            OR NOT MESA-DISPONIVEL.                               
209400*    ROTINA DE APOIO DO LOTE.                                     
209500 7500-EXIT.                                                       
209600*    PONTO DE SAIDA DO PARAGRAFO (PERFORM...THRU).                
209700     EXIT.                                                        
209800*                                                                 
209900*    VARRE UMA RESERVA EXISTENTE DA TABELA E REJEITA A            
210000*    CANDIDATA SE FOR DA MESMA MESA, ESTIVER ATIVA (PENDING       
210100*    OU CONFIRMED), NAO FOR A PROPRIA RESERVA EM ALTERACAO        
210200*    (WS-EXCLUIR-RES-ID) E AS JANELAS SE SOBREPUSEREM.            
210300*                                                                 
210400*    VERIFICA UMA CONDICAO DO LOTE.                               
210500 7550-VERIFICA-SOBREPOSICAO.                                      
210600*    POSICIONA WS-RESV-X PARA ESTE PASSO.                         
210700     SET WS-RESV-X TO WS-IDX-RESV                                 
210800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
210900     IF WS-R-COD-MESA(WS-RESV-X) = WS-EFE-COD-MESA-DISP           
211000        AND (WS-R-SITUACAO(WS-RESV-X) = "PENDING"                 
211100             OR WS-R-SITUACAO(WS-RESV-X) = "CONFIRMED")           
211200        AND WS-R-ID(WS-RESV-X) NOT = WS-EXCLUIR-RES-ID            
211300*    CALCULA O VALOR DE WS-EXIS-INICIO-DH.                        
211400        COMPUTE WS-EXIS-INICIO-DH =                               
211500                WS-R-DATA(WS-RESV-X) * 10000                      
211600                + WS-R-HORA(WS-RESV-X)                            
211700*    ATUALIZA WS-EXIS-DATA COM O CONTEUDO DE WS-R-DATA.           
211800        MOVE WS-R-DATA(WS-RESV-X)    TO WS-EXIS-DATA              
211900*    ATUALIZA WS-EXIS-HORA-CALC COM O CONTEUDO DE WS-R-HORA.      
212000        MOVE WS-R-HORA(WS-RESV-X)    TO WS-EXIS-HORA-CALC         
212100*    ATUALIZA WS-EXIS-DURACAO COM O CONTEUDO DE WS-R-DURACAO.     
212200        MOVE WS-R-DURACAO(WS-RESV-X) TO WS-EXIS-DURACAO           
212300*    ACIONA A ROTINA INDICADA.                                    
212400        PERFORM 7555-SOMA-MINUTOS-EXIS                            
212500*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
212600        IF WS-CAND-INICIO-DH < WS-EXIS-FIM-DH                     
212700           AND WS-CAND-FIM-DH > WS-EXIS-INICIO-DH                 
212800*    CARREGA WS-DISPONIVEL COM UM VALOR/LITERAL FIXO.             
212900           MOVE "N" TO WS-DISPONIVEL                              
213000*    TRANSFERE UM VALOR PARA O CAMPO DESTINO.                     
213100           MOVE "TABLE IS NOT AVAILABLE AT THE REQUESTED TIME"    
213200                TO WS-MOTIVO-REJEICAO                             
213300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
213400        END-IF                                                    
213500*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
213600     END-IF.                                                      
213700*                                                                 
213800*    CALCULA O FIM DE UMA RESERVA JA EXISTENTE (WS-EXIS-*),       
213900*    SEM MEXER NA JANELA DA RESERVA CANDIDATA (WS-CAND-*).        
214000*                                                                 
214100*    CALCULA DATA, HORA OU TOTAL.                                 
214200 7555-SOMA-MINUTOS-EXIS.                                          
214300*    CALCULA O VALOR DE WS-TOT-MIN-DIA.                           
214400     COMPUTE WS-TOT-MIN-DIA =                                     
214500             (WS-EXIS-HH * 60) + WS-EXIS-MI + WS-EXIS-DURACAO     
214600*    CALCULA QUOCIENTE E RESTO DESTE PASSO.                       
214700     DIVIDE WS-TOT-MIN-DIA BY 1440                                
214800            GIVING WS-DIA-ATUAL-SOMA                              
214900            REMAINDER WS-TOT-MIN-DIA                              
215000*    CALCULA QUOCIENTE E RESTO DESTE PASSO.                       
215100     DIVIDE WS-TOT-MIN-DIA BY 60                                  
215200            GIVING WS-HORA-CALC-AUX                               
215300            REMAINDER WS-MIN-CALC-AUX                             
215400*    ATUALIZA WS-FIM-HOR COM O CONTEUDO DE WS-HORA-CALC-AUX.      
215500     MOVE WS-HORA-CALC-AUX TO WS-FIM-HOR                          
215600*    ATUALIZA WS-FIM-MIN COM O CONTEUDO DE WS-MIN-CALC-AUX.       
215700     MOVE WS-MIN-CALC-AUX  TO WS-FIM-MIN                          
215800*    ATUALIZA WS-ANO-CALC COM O CONTEUDO DE WS-EXIS-DATA.         
215900     MOVE WS-EXIS-DATA(1:4) TO WS-ANO-CALC                        
216000*    ATUALIZA WS-MES-CALC COM O CONTEUDO DE WS-EXIS-DATA.         
216100     MOVE WS-EXIS-DATA(5:2) TO WS-MES-CALC                        
216200*    ATUALIZA WS-DIA-CALC COM O CONTEUDO DE WS-EXIS-DATA.         
216300     MOVE WS-EXIS-DATA(7:2) TO WS-DIA-CALC                        
216400*    ACIONA A ROTINA INDICADA.                                    
216500     PERFORM 7480-VERIFICA-BISSEXTO                               
216600*    ACIONA A ROTINA INDICADA.                                    
216700     PERFORM 7425-AVANCA-UM-DIA                                   
216800         VARYING WS-DIA-ATUAL-SOMA FROM WS-DIA-ATUAL-SOMA BY -1   
216900         UNTIL WS-DIA-ATUAL-SOMA = ZERO                           
217000*    ATUALIZA WS-FIM-ANO COM O CONTEUDO DE WS-ANO-CALC.           
217100     MOVE WS-ANO-CALC TO WS-FIM-ANO                               
217200*    ATUALIZA WS-FIM-MES COM O CONTEUDO DE WS-MES-CALC.           
217300     MOVE WS-MES-CALC TO WS-FIM-MES                               
217400*    ATUALIZA WS-FIM-DIA COM O CONTEUDO DE WS-DIA-CALC.           
217500     MOVE WS-DIA-CALC TO WS-FIM-DIA                               
217600*    ATUALIZA WS-EXIS-FIM-DH COM O CONTEUDO DE WS-FIM-ANO.        
217700     MOVE WS-FIM-ANO TO WS-EXIS-FIM-DH(1:4)                       
217800*    ATUALIZA WS-EXIS-FIM-DH COM O CONTEUDO DE WS-FIM-MES.        
217900     MOVE WS-FIM-MES TO WS-EXIS-FIM-DH(5:2)                       
218000*    ATUALIZA WS-EXIS-FIM-DH COM O CONTEUDO DE WS-FIM-DIA.        
218100     MOVE WS-FIM-DIA TO WS-EXIS-FIM-DH(7:2)                       
218200*    ATUALIZA WS-EXIS-FIM-DH COM O CONTEUDO DE WS-FIM-HOR.        
218300     MOVE WS-FIM-HOR TO WS-EXIS-FIM-DH(9:2)                       
218400*    ATUALIZA WS-EXIS-FIM-DH COM O CONTEUDO DE WS-FIM-MIN.        
218500     MOVE WS-FIM-MIN TO WS-EXIS-FIM-DH(11:2).                     
218600*                                                                 
218700*    SINALIZACAO INFORMATIVA DE HORARIO DE PICO (ALMOCO OU        
218800*    JANTAR) - NAO REJEITA O PEDIDO, SO MARCA PARA QUEM           
218900*    QUISER RASTREAR A CARGA DA CASA NO HORARIO (SOL-0341).       
219000*                                                                 
219100*    MARCA UM INDICADOR DO LOTE.                                  
219200 7560-MARCA-HORARIO-PICO.                                         
219300*    CARREGA WS-PICO COM UM VALOR/LITERAL FIXO.                   
219400     MOVE "N" TO WS-PICO                                          
219500*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
219600     IF (WS-CAND-HH >= 12 AND WS-CAND-HH <= 14)                   
219700        OR (WS-CAND-HH >= 19 AND WS-CAND-HH <= 21)                
219800*    CARREGA WS-PICO COM UM VALOR/LITERAL FIXO.                   
219900        MOVE "S" TO WS-PICO                                       
220000*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
220100     END-IF                                                       
220200*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
220300     IF WS-IMPRIME-RASTRO AND HORARIO-DE-PICO                     
220400*    EMITE MENSAGEM DE RASTRO/CONSOLE (UPSI-0).                   
220500        DISPLAY "RESLOTE - HORARIO DE PICO - MESA "               
220600                WS-EFE-COD-MESA-DISP                              
220700*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
220800     END-IF.                                                      
220900*                                                                 
221000*    VERIFICA NA TABELA DE TRANSICOES (WS-TRANS-TAB) SE O         
221100*    STATUS ATUAL DA RESERVA (WS-RESV-X) PODE IR PARA O           
221200*    STATUS DESEJADO (WS-TRANS-PARA-DESEJADA) - SOL-0341.         
221300*                                                                 
221400*    VERIFICA TRANSICAO DE ESTADO.                                
221500 7600-TRANSICAO-STATUS.                                           
221600*    CARREGA WS-TRANSICAO-OK COM UM VALOR/LITERAL FIXO.           
221700     MOVE "N" TO WS-TRANSICAO-OK                                  
221800*    CARREGA WS-TRANS-X COM UM VALOR/LITERAL FIXO.                
221900     MOVE ZERO TO WS-TRANS-X                                      
222000*    ACIONA A ROTINA INDICADA.                                    
222100     PERFORM 7610-COMPARA-UMA-TRANSICAO                           
222200         VARYING WS-TRANS-X FROM 1 BY 1                           
222300         UNTIL WS-TRANS-X > 5                                     
222400            OR TRANSICAO-PERMITIDA.                               
222500*                                                                 
222600*    VERIFICA TRANSICAO DE ESTADO.                                
222700 7610-COMPARA-UMA-TRANSICAO.                                      
222800*    TESTA UMA CONDICAO DE NEGOCIO ANTES DE PROSSEGUIR.           
222900     IF WS-TRANS-DE(WS-TRANS-X) = WS-R-SITUACAO(WS-RESV-X)        
223000        AND WS-TRANS-PARA(WS-TRANS-X) = WS-TRANS-PARA-DESEJADA    
223100*    CARREGA WS-TRANSICAO-OK COM UM VALOR/LITERAL FIXO.           
223200        MOVE "S" TO WS-TRANSICAO-OK                               
223300*    ENCERRA O BLOCO IF INICIADO ACIMA.                           
223400     END-IF.                                                      
223500*                                                                 
223600*    MONTA A TABELA DE TRANSICOES PERMITIDAS DO ESTADO DA         
223700*    RESERVA, UMA UNICA VEZ POR LOTE (RESERVATIONSTATUS STATE     
223800*    MACHINE) - SOL-0341.                                         
223900*                                                                 
224000*    MONTA UM REGISTRO DE SAIDA.                                  
224100 7650-MONTA-TABELA-TRANSICAO.                                     
224200*    POSICIONA WS-TRANS-X PARA ESTE PASSO.                        
224300     SET WS-TRANS-X TO 1                                          
224400*    CARREGA WS-TRANS-DE COM UM VALOR/LITERAL FIXO.               
224500     MOVE "PENDING"   TO WS-TRANS-DE(WS-TRANS-X)                  
224600*    CARREGA WS-TRANS-PARA COM UM VALOR/LITERAL FIXO.             
224700     MOVE "CONFIRMED" TO WS-TRANS-PARA(WS-TRANS-X)                
224800*    POSICIONA WS-TRANS-X PARA ESTE PASSO.                        
224900     SET WS-TRANS-X TO 2                                          
225000*    CARREGA WS-TRANS-DE COM UM VALOR/LITERAL FIXO.               
225100     MOVE "PENDING"   TO WS-TRANS-DE(WS-TRANS-X)                  
225200*    CARREGA WS-TRANS-PARA COM UM VALOR/LITERAL FIXO.             
225300     MOVE "CANCELLED" TO WS-TRANS-PARA(WS-TRANS-X)                
225400*    POSICIONA WS-TRANS-X PARA ESTE PASSO.                        
225500     SET WS-TRANS-X TO 3                                          
225600*    CARREGA WS-TRANS-DE COM UM VALOR/LITERAL FIXO.               
225700     MOVE "CONFIRMED" TO WS-TRANS-DE(WS-TRANS-X)                  
225800*    CARREGA WS-TRANS-PARA COM UM VALOR/LITERAL FIXO.             
225900     MOVE "COMPLETED" TO WS-TRANS-PARA(WS-TRANS-X)                
226000*    POSICIONA WS-TRANS-X PARA ESTE PASSO.                        
226100     SET WS-TRANS-X TO 4                                          
226200*    CARREGA WS-TRANS-DE COM UM VALOR/LITERAL FIXO.               
226300     MOVE "CONFIRMED" TO WS-TRANS-DE(WS-TRANS-X)                  
226400*    CARREGA WS-TRANS-PARA COM UM VALOR/LITERAL FIXO.             
226500     MOVE "CANCELLED" TO WS-TRANS-PARA(WS-TRANS-X)                
226600*    POSICIONA WS-TRANS-X PARA ESTE PASSO.                        
226700     SET WS-TRANS-X TO 5                                          
226800*    CARREGA WS-TRANS-DE COM UM VALOR/LITERAL FIXO.               
226900     MOVE "CONFIRMED" TO WS-TRANS-DE(WS-TRANS-X)                  
227000*    CARREGA WS-TRANS-PARA COM UM VALOR/LITERAL FIXO.             
227100     MOVE "NO-SHOW"   TO WS-TRANS-PARA(WS-TRANS-X).               
227200*                                                                 
227300*    GERA UM IDENTIFICADOR UNICO PARA A NOVA RESERVA, NO          
227400*    FORMATO AAAAMMDDHHMISS-NNNNNN (SEQUENCIAL DO LOTE), PARA     
227500*    SUBSTITUIR O UUID GERADO PELO SISTEMA ON-LINE ORIGINAL.      
227600*                                                                 
227700*    GERA UM IDENTIFICADOR NOVO.                                  
227800 7900-GERA-ID-RESERVA.                                            
227900*    ACUMULA WS-SEQ-RESERVA NESTE PASSO DO LOTE.                  
228000     ADD 1 TO WS-SEQ-RESERVA                                      
228100*    CARREGA PED-RES-ID COM UM VALOR/LITERAL FIXO.                
228200     MOVE SPACES TO PED-RES-ID                                    
228300*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
228400     STRING WS-AG-DATA        DELIMITED BY SIZE                   
228500            WS-HS-HH          DELIMITED BY SIZE                   
228600            WS-HS-MI          DELIMITED BY SIZE                   
228700            WS-HS-SS          DELIMITED BY SIZE                   
228800            "-"               DELIMITED BY SIZE                   
228900            WS-SEQ-RESERVA    DELIMITED BY SIZE                   
229000            INTO PED-RES-ID.                                      
229100*                                                                 
229200*    MONTA E GRAVA OS DOIS AVISOS DA CONFIRMACAO (EMAIL E SMS     
229300*    - SOL-0512, V1.5). O CANAL SMS NAO LEVA ASSUNTO.             
229400*                                                                 
229500*    DISPARA AVISO AO CLIENTE.                                    
229600 8000-ENVIA-CONFIRMACAO.                                          
229700*    ACIONA A ROTINA INDICADA.                                    
229800     PERFORM 8050-FORMATA-DATA-HORA-AVISO                         
229900*    ATUALIZA AVS-RES-ID COM O CONTEUDO DE PED-RES-ID.            
230000     MOVE PED-RES-ID        TO AVS-RES-ID                         
230100*    CARREGA AVS-TIPO-EVENTO COM UM VALOR/LITERAL FIXO.           
230200     MOVE "CONFIRMED"       TO AVS-TIPO-EVENTO                    
230300*    CARREGA AVS-CANAL COM UM VALOR/LITERAL FIXO.                 
230400     MOVE "EMAIL"           TO AVS-CANAL                          
230500*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
230600     STRING "RESERVA CONFIRMADA - " DELIMITED BY SIZE             
230700            WS-R-NOME(WS-RESV-X)  DELIMITED BY SIZE               
230800            INTO AVS-ASSUNTO                                      
230900*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
231000     STRING "SUA RESERVA NA MESA " DELIMITED BY SIZE              
231100            WS-R-COD-MESA(WS-RESV-X) DELIMITED BY SIZE            
231200            " PARA " DELIMITED BY SIZE                            
231300            WS-DATA-HORA-FMT      DELIMITED BY SIZE               
231400            " ESTA CONFIRMADA." DELIMITED BY SIZE                 
231500            INTO AVS-MENSAGEM                                     
231600*    GRAVA REG-AVISO NO ARQUIVO DE SAIDA.                         
231700     WRITE REG-AVISO                                              
231800*    CARREGA AVS-CANAL COM UM VALOR/LITERAL FIXO.                 
231900     MOVE "SMS"             TO AVS-CANAL                          
232000*    CARREGA AVS-ASSUNTO COM UM VALOR/LITERAL FIXO.               
232100     MOVE SPACES            TO AVS-ASSUNTO                        
232200*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
232300     STRING "RESERVA CONFIRMADA MESA " DELIMITED BY SIZE          
232400            WS-R-COD-MESA(WS-RESV-X)  DELIMITED BY SIZE           
232500            " " DELIMITED BY SIZE                                 
232600            WS-DATA-HORA-FMT          DELIMITED BY SIZE           
232700            INTO AVS-MENSAGEM                                     
232800*    GRAVA REG-AVISO NO ARQUIVO DE SAIDA.                         
232900     WRITE REG-AVISO.                                             
233000*                                                                 
233100*    AVISO DE CANCELAMENTO - SO EMAIL.                            
233200*                                                                 
233300*    DISPARA AVISO AO CLIENTE.                                    
233400 8100-ENVIA-CANCELAMENTO.                                         
233500*    ACIONA A ROTINA INDICADA.                                    
233600     PERFORM 8050-FORMATA-DATA-HORA-AVISO                         
233700*    ATUALIZA AVS-RES-ID COM O CONTEUDO DE PED-RES-ID.            
233800     MOVE PED-RES-ID        TO AVS-RES-ID                         
233900*    CARREGA AVS-TIPO-EVENTO COM UM VALOR/LITERAL FIXO.           
234000     MOVE "CANCELLED"       TO AVS-TIPO-EVENTO                    
234100*    CARREGA AVS-CANAL COM UM VALOR/LITERAL FIXO.                 
234200     MOVE "EMAIL"           TO AVS-CANAL                          
234300*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
234400     STRING "RESERVA CANCELADA - " DELIMITED BY SIZE              
234500            WS-R-NOME(WS-RESV-X)  DELIMITED BY SIZE               
234600            INTO AVS-ASSUNTO                                      
234700*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
234800     STRING "SUA RESERVA NA MESA " DELIMITED BY SIZE              
234900            WS-R-COD-MESA(WS-RESV-X) DELIMITED BY SIZE            
235000            " PARA " DELIMITED BY SIZE                            
235100            WS-DATA-HORA-FMT      DELIMITED BY SIZE               
235200            " FOI CANCELADA." DELIMITED BY SIZE                   
235300            INTO AVS-MENSAGEM                                     
235400*    GRAVA REG-AVISO NO ARQUIVO DE SAIDA.                         
235500     WRITE REG-AVISO.                                             
235600*                                                                 
235700*    AVISO DE CONCLUSAO (AGRADECIMENTO) - SO EMAIL.               
235800*                                                                 
235900*    DISPARA AVISO AO CLIENTE.                                    
236000 8200-ENVIA-CONCLUSAO.                                            
236100*    ACIONA A ROTINA INDICADA.                                    
236200     PERFORM 8050-FORMATA-DATA-HORA-AVISO                         
236300*    ATUALIZA AVS-RES-ID COM O CONTEUDO DE PED-RES-ID.            
236400     MOVE PED-RES-ID        TO AVS-RES-ID                         
236500*    CARREGA AVS-TIPO-EVENTO COM UM VALOR/LITERAL FIXO.           
236600     MOVE "COMPLETED"       TO AVS-TIPO-EVENTO                    
236700*    CARREGA AVS-CANAL COM UM VALOR/LITERAL FIXO.                 
236800     MOVE "EMAIL"           TO AVS-CANAL                          
236900*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
237000     STRING "OBRIGADO PELA VISITA - " DELIMITED BY SIZE           
237100            WS-R-NOME(WS-RESV-X)    DELIMITED BY SIZE             
237200            INTO AVS-ASSUNTO                                      
237300*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
237400     STRING "AGRADECEMOS A VISITA NA MESA " DELIMITED BY SIZE     
237500            WS-R-COD-MESA(WS-RESV-X)      DELIMITED BY SIZE       
237600            ". VOLTE SEMPRE."             DELIMITED BY SIZE       
237700            INTO AVS-MENSAGEM                                     
237800*    GRAVA REG-AVISO NO ARQUIVO DE SAIDA.                         
237900     WRITE REG-AVISO.                                             
238000*                                                                 
238100*    AVISO DE ALTERACAO - SO EMAIL, USANDO A MESA E O HORARIO     
238200*    NOVOS (APOS A GRAVACAO DA ALTERACAO EM WS-R-*).              
238300*                                                                 
238400*    DISPARA AVISO AO CLIENTE.                                    
238500 8300-ENVIA-MODIFICACAO.                                          
238600*    ACIONA A ROTINA INDICADA.                                    
238700     PERFORM 8050-FORMATA-DATA-HORA-AVISO                         
238800*    ATUALIZA AVS-RES-ID COM O CONTEUDO DE PED-RES-ID.            
238900     MOVE PED-RES-ID        TO AVS-RES-ID                         
239000*    CARREGA AVS-TIPO-EVENTO COM UM VALOR/LITERAL FIXO.           
239100     MOVE "MODIFIED"        TO AVS-TIPO-EVENTO                    
239200*    CARREGA AVS-CANAL COM UM VALOR/LITERAL FIXO.                 
239300     MOVE "EMAIL"           TO AVS-CANAL                          
239400*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
239500     STRING "RESERVA MODIFICADA - " DELIMITED BY SIZE             
239600            WS-R-NOME(WS-RESV-X)   DELIMITED BY SIZE              
239700            INTO AVS-ASSUNTO                                      
239800*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
239900     STRING "SUA RESERVA FOI ALTERADA PARA A MESA " DELIMITED     
240000            BY SIZE                                               
240100            WS-R-COD-MESA(WS-RESV-X) DELIMITED BY SIZE            
240200            " EM " DELIMITED BY SIZE                              
240300            WS-DATA-HORA-FMT        DELIMITED BY SIZE             
240400            INTO AVS-MENSAGEM                                     
240500*    GRAVA REG-AVISO NO ARQUIVO DE SAIDA.                         
240600     WRITE REG-AVISO.                                             
240700*                                                                 
240800*    FORMATA A DATA/HORA DA RESERVA (WS-R-DATA/WS-R-HORA DO       
240900*    ITEM CORRENTE WS-RESV-X) PARA O TEXTO DO AVISO, NO           
241000*    PADRAO DD/MM/AAAA HH:MI.                                     
241100*                                                                 
241200*    DISPARA AVISO AO CLIENTE.                                    
241300 8050-FORMATA-DATA-HORA-AVISO.                                    
241400*    CARREGA WS-DATA-HORA-FMT COM UM VALOR/LITERAL FIXO.          
241500     MOVE SPACES TO WS-DATA-HORA-FMT                              
241600*    ATUALIZA WS-EXIS-DATA COM O CONTEUDO DE WS-R-DATA.           
241700     MOVE WS-R-DATA(WS-RESV-X) TO WS-EXIS-DATA                    
241800*    ATUALIZA WS-EXIS-HORA-CALC COM O CONTEUDO DE WS-R-HORA.      
241900     MOVE WS-R-HORA(WS-RESV-X) TO WS-EXIS-HORA-CALC               
242000*    MONTA O CAMPO CONCATENANDO OS TRECHOS.                       
242100     STRING WS-EXIS-DATA(7:2) DELIMITED BY SIZE                   
242200            "/"               DELIMITED BY SIZE                   
242300            WS-EXIS-DATA(5:2) DELIMITED BY SIZE                   
242400            "/"               DELIMITED BY SIZE                   
242500            WS-EXIS-DATA(1:4) DELIMITED BY SIZE                   
242600            " "               DELIMITED BY SIZE                   
242700            WS-EXIS-HH        DELIMITED BY SIZE                   
242800            ":"               DELIMITED BY SIZE                   
242900            WS-EXIS-MI        DELIMITED BY SIZE                   
243000            INTO WS-DATA-HORA-FMT.                                
